000100******************************************************************
000200* NOMBRE ARCHIVO.......: PRFSCOUT                               *
000300* DESCRIPCION..........: MAPA DE SCORE DE RECOMENDACION, YA      *
000400*                        ACTUALIZADO EN FORMA INCREMENTAL POR    *
000500*                        PRFINC0, LISTO PARA LA PROXIMA CORRIDA. *
000600* LONGITUD DE REGISTRO.: 69 CARACTERES                          *
000700* ORGANIZACION.........: SECUENCIAL                             *
000800*                                                                *
000900* CLAVES                                                        *
001000* ------> PRINCIPAL....: SCO-USER-ID + SCO-PREF-CATEGORIA +     *
001100*                        SCO-CAND-ID                            *
001200* ------> ALTERNATIVA 1:                                        *
001300******************************************************************
001400*
001500 01  SCO-REGISTRO.
001600     02  SCO-CLAVE.
001700         03  SCO-USER-ID            PIC X(20).
001800         03  SCO-PREF-CATEGORIA     PIC X(11).
001900             88  SCO-CATEG-RESTAU      VALUE 'RESTAURANTS'.
002000             88  SCO-CATEG-LIBROS      VALUE 'BOOKS'.
002100             88  SCO-CATEG-TV          VALUE 'TELEVISION'.
002200             88  SCO-CATEG-PELIC       VALUE 'MOVIES'.
002300         03  SCO-CAND-ID            PIC X(30).
002400     02  SCO-DATOS.
002500         03  SCO-SCORE              PIC S9(7)V9(4) COMP-3.
002600     02  FILLER                     PIC X(02).
