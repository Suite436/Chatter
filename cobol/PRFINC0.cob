000100******************************************************************
000200* IDENTIFICATION DIVISION.                                      *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PRFINC0.
000600 AUTHOR.        R. PAEZ.
000700 INSTALLATION.  GERENCIA DE SISTEMAS - MEDIOS DE PAGO.
000800 DATE-WRITTEN.  23/08/2002.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL. USO INTERNO EXCLUSIVO DEL BANCO.
001100******************************************************************
001200* NOMBRE PROGRAMA.....: PRFINC0                                 *
001300* DESCRIPCION.........: ACTUALIZA EN FORMA INCREMENTAL EL MAPA  *
001400*                        DE SCORE DE RECOMENDACION DE UN        *
001500*                        USUARIO/CATEGORIA CUANDO SE APLICA UN  *
001600*                        UNICO PEDIDO DE ACTUALIZACION, SIN      *
001700*                        REPETIR EL BARRIDO COMPLETO QUE HACE   *
001800*                        PRFSCR0.                                *
001900* ENTRADA..............: RECOMMENDATION-SCORE-IN (COPY PRFTSCR) *
002000*                        UPDATE-REQUEST-IN       (COPY PRFTREQ) *
002100*                        PREFERENCE-MASTER YA FUSIONADO POR     *
002200*                        PRFMRG0               (COPY PRFTPRF /  *
002300*                                                COPY PRFTPRH)  *
002400*                        USER-PROFILE-MASTER   (COPY PRFTUSR)  *
002500* SALIDA...............: RECOMMENDATION-SCORE-OUT (COPY PRFTSCO)*
002600* NOTA..................: PROCESA UN SOLO PEDIDO POR CORRIDA,    *
002700*                        IGUAL AL QUE PRFMRG0 YA FUSIONO AL      *
002800*                        MAESTRO; SOLO SE RECALCULAN LAS ARISTAS *
002900*                        QUE EL PEDIDO TRAE, NO TODA LA CARTERA. *
003000******************************************************************
003100* HISTORIA DE CAMBIOS                                           *
003200*----------------------------------------------------------------*
003300* 23/08/2002  RPAEZ      CR-9940  ALTA INICIAL DEL PROGRAMA,     *
003400*                                 COMPLEMENTO INCREMENTAL DE     *
003500*                                 PRFSCR0.                       *
003600* 14/04/2003  RPAEZ      CR-9952  RUTA INVERSA: EL DESTINO DE LA *
003700*                                 ARISTA TAMBIEN PUEDE SER UNA   *
003800*                                 PREFERENCIA DE LA CARTERA.      *
003900* 05/02/2004  MSOSA      CR-9970  SI EL DESTINO ES DE CARTERA Y  *
004000*                                 EL PROPIO PEDIDO TAMBIEN LO ES, *
004100*                                 NO SE GENERA ENTRADA DE SCORE. *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS CLASE-ALFABETICA IS "A" THRU "Z"
004800     UPSI-0 IS SW-REPROCESO.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT  F-SCORE-ENTRADA ASSIGN TO "SCRMIN"
005300             ORGANIZATION IS SEQUENTIAL
005400             FILE STATUS IS WS-SCR-STATUS.
005500*
005600     SELECT  F-REQUEST     ASSIGN TO "REQSIN"
005700             ORGANIZATION IS SEQUENTIAL
005800             FILE STATUS IS WS-REQ-STATUS.
005900*
006000     SELECT  F-PREFERENCIA ASSIGN TO "PRFMREL"
006100             ORGANIZATION IS RELATIVE
006200             ACCESS MODE IS RANDOM
006300             RELATIVE KEY IS WS-PRF-CLAVE-REL
006400             FILE STATUS IS WS-PRF-STATUS.
006500*
006600     SELECT  F-PREF-CARTERA ASSIGN TO "PRFMREL"
006700             ORGANIZATION IS RELATIVE
006800             ACCESS MODE IS RANDOM
006900             RELATIVE KEY IS WS-PRH-CLAVE-REL
007000             FILE STATUS IS WS-PRH-STATUS.
007100*
007200     SELECT  F-USUARIO     ASSIGN TO "USRMREL"
007300             ORGANIZATION IS RELATIVE
007400             ACCESS MODE IS RANDOM
007500             RELATIVE KEY IS WS-USR-CLAVE-REL
007600             FILE STATUS IS WS-USR-STATUS.
007700*
007800     SELECT  F-SCORE-SALIDA ASSIGN TO "SCRMOUT"
007900             ORGANIZATION IS SEQUENTIAL
008000             FILE STATUS IS WS-SCO-STATUS.
008100******************************************************************
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  F-SCORE-ENTRADA
008600     LABEL RECORDS ARE STANDARD.
008700     COPY PRFTSCR.
008800*
008900 FD  F-REQUEST
009000     LABEL RECORDS ARE STANDARD.
009100     COPY PRFTREQ.
009200*
009300 FD  F-PREFERENCIA
009400     LABEL RECORDS ARE STANDARD.
009500     COPY PRFTPRF.
009600*
009700*    SEGUNDA VIA DE ACCESO AL MAESTRO, POR CLAVE RELATIVA, PARA
009800*    CONSULTAR LA ARISTA SALIENTE DE LA PREFERENCIA DE CARTERA
009900*    HACIA LA PREFERENCIA DEL PEDIDO (RUTA INVERSA).
010000 FD  F-PREF-CARTERA
010100     LABEL RECORDS ARE STANDARD.
010200     COPY PRFTPRH.
010300*
010400 FD  F-USUARIO
010500     LABEL RECORDS ARE STANDARD.
010600     COPY PRFTUSR.
010700*
010800 FD  F-SCORE-SALIDA
010900     LABEL RECORDS ARE STANDARD.
011000     COPY PRFTSCO.
011100******************************************************************
011200 WORKING-STORAGE SECTION.
011300*
011400 77  WS-SCR-STATUS              PIC X(02)  VALUE "00".
011500 77  WS-REQ-STATUS              PIC X(02)  VALUE "00".
011600 77  WS-PRF-STATUS              PIC X(02)  VALUE "00".
011700 77  WS-PRH-STATUS              PIC X(02)  VALUE "00".
011800 77  WS-USR-STATUS              PIC X(02)  VALUE "00".
011900 77  WS-SCO-STATUS              PIC X(02)  VALUE "00".
012000 77  SW-FIN-SCORE               PIC X(01)  VALUE "N".
012100     88  SCR-EOF                           VALUE "S".
012200 77  SW-TARGET-ES-HELD          PIC X(01)  VALUE "N".
012300     88  TARGET-ES-HELD                    VALUE "S".
012400 77  SW-DEST-ES-HELD            PIC X(01)  VALUE "N".
012500     88  DEST-ES-HELD                      VALUE "S".
012600 77  SW-ARISTA-HALLADA          PIC X(01)  VALUE "N".
012700     88  ARISTA-HALLADA                    VALUE "S".
012800 77  SW-SCORE-HALLADO           PIC X(01)  VALUE "N".
012900     88  SCORE-HALLADO                      VALUE "S".
013000 77  WS-PRF-CLAVE-REL           PIC 9(08)  COMP.
013100 77  WS-PRH-CLAVE-REL           PIC 9(08)  COMP.
013200 77  WS-USR-CLAVE-REL           PIC 9(08)  COMP.
013300 77  WS-IDX-HELD                PIC 9(04)  COMP.
013400 77  WS-IDX-REQ-CORR            PIC 9(04)  COMP.
013500 77  WS-IDX-SCORE               PIC 9(04)  COMP.
013600 77  WS-CANT-HELD               PIC 9(04)  COMP VALUE ZERO.
013700 77  WS-CANT-SCORE              PIC 9(04)  COMP VALUE ZERO.
013800 77  WS-CONT-SCORE-CARGADOS     PIC S9(09) COMP VALUE ZERO.
013900 77  WS-CONT-ARISTAS-DIRECTAS   PIC S9(09) COMP VALUE ZERO.
014000 77  WS-CONT-ARISTAS-INVERSAS   PIC S9(09) COMP VALUE ZERO.
014100 77  WS-CONT-SCORE-GRABADOS     PIC S9(09) COMP VALUE ZERO.
014200 77  WS-DELTA-PROPIO            PIC S9(04) COMP VALUE ZERO.
014300 77  WS-DELTA-ARISTA            PIC S9(04) COMP VALUE ZERO.
014400 77  WS-RCS-ID-ACTUAL           PIC X(30)  VALUE SPACES.
014500*
014600*    USUARIO Y CATEGORIA A LOS QUE PERTENECE EL MAPA DE SCORE
014700*    CARGADO (SE TOMAN DE LA PRIMERA LINEA DEL MAPA DE ENTRADA).
014800 01  WS-AREA-CONTEXTO.
014900     05  WS-USER-ID             PIC X(20).
015000     05  WS-PREF-CATEGORIA      PIC X(11).
015100     05  FILLER                 PIC X(04).
015200*
015300*    AREA DE TRABAJO PARA EL HASH DE LA CLAVE RELATIVA DEL
015400*    MAESTRO DE USUARIOS (MISMO ALGORITMO QUE PRFUPD0).
015500 01  WS-AREA-HASH-USR.
015600     05  WS-HASH-USR-ENTRADA    PIC X(20)  VALUE SPACES.
015700     05  WS-HASH-USR-ENTRADA-R REDEFINES WS-HASH-USR-ENTRADA.
015800         10  WS-HASH-USR-FRAGMENTO PIC S9(04) COMP
015900                                 OCCURS 10 TIMES.
016000     05  WS-HASH-USR-ACUMULADOR PIC S9(09) COMP.
016100     05  WS-HASH-USR-IDX        PIC 9(02)  COMP.
016200     05  WS-HASH-USR-RESTO      PIC S9(09) COMP.
016300     05  FILLER                 PIC X(04).
016400*
016500*    AREA DE TRABAJO PARA EL HASH DE LA CLAVE RELATIVA DEL
016600*    MAESTRO DE PREFERENCIAS (MISMO ALGORITMO QUE PRFMRG0).
016700 01  WS-AREA-HASH-PRF.
016800     05  WS-HASH-PRF-ENTRADA    PIC X(42)  VALUE SPACES.
016900     05  WS-HASH-PRF-ENTRADA-R REDEFINES WS-HASH-PRF-ENTRADA.
017000         10  WS-HASH-PRF-FRAGMENTO PIC S9(04) COMP
017100                                 OCCURS 21 TIMES.
017200     05  WS-HASH-PRF-ACUMULADOR PIC S9(09) COMP.
017300     05  WS-HASH-PRF-IDX        PIC 9(02)  COMP.
017400     05  WS-HASH-PRF-RESTO      PIC S9(09) COMP.
017500     05  FILLER                 PIC X(04).
017600*
017700*    CARTERA DE PREFERENCIAS QUE EL USUARIO YA POSEE EN LA
017800*    CATEGORIA DEL MAPA DE SCORE.
017900 01  WS-TABLA-HELD.
018000     05  WS-HELD-ENTRY OCCURS 100 TIMES
018100             INDEXED BY WS-IDX-HELD-TAB.
018200         10  HELD-ID            PIC X(30).
018300     05  FILLER                 PIC X(04).
018400*
018500*    MAPA DE SCORE EN MEMORIA - CARGADO DEL ARCHIVO DE ENTRADA
018600*    Y ACTUALIZADO EN FORMA INCREMENTAL POR LAS ARISTAS DEL
018700*    PEDIDO, PARA LUEGO GRABARSE COMPLETO A LA SALIDA.
018800 01  WS-TABLA-SCORE.
018900     05  WS-SCORE-ENTRY OCCURS 200 TIMES
019000             INDEXED BY WS-IDX-SCORE-TAB.
019100         10  TSC-ID             PIC X(30).
019200         10  TSC-SCORE          PIC S9(07)V9(04) COMP-3.
019300     05  FILLER                 PIC X(04).
019400*
019500*    VALORES DE POPULARIDAD Y RATIO USADOS EN EL RECALCULO.
019600 01  WS-AREA-CALCULO.
019700     05  WS-POP-NUEVA           PIC S9(09)       COMP-3.
019800     05  WS-POP-VIEJA           PIC S9(09)       COMP-3.
019900     05  WS-PESO-NUEVO          PIC S9(09)       COMP-3.
020000     05  WS-PESO-VIEJO          PIC S9(09)       COMP-3.
020100     05  WS-RATIO-NUEVO         PIC S9(07)V9(04) COMP-3.
020200     05  WS-RATIO-VIEJO         PIC S9(07)V9(04) COMP-3.
020300     05  WS-RATIO-DELTA         PIC S9(07)V9(04) COMP-3.
020400     05  WS-RATIO-DELTA-R REDEFINES WS-RATIO-DELTA.
020500         10  WS-RD-ENTERO       PIC S9(07).
020600         10  WS-RD-DECIMAL      PIC 9(04).
020700     05  FILLER                 PIC X(04).
020800******************************************************************
020900 PROCEDURE DIVISION.
021000*
021100 0000-PROCESO-PRINCIPAL.
021200     PERFORM 1000-INICIO-PROCESO.
021300     PERFORM 2000-CARGAR-MAPA-SCORE THRU 2000-EXIT.
021400     PERFORM 1100-LOCALIZAR-USUARIO THRU 1100-EXIT.
021500     PERFORM 3000-LEER-REQUEST.
021600     IF WS-REQ-STATUS = "00"
021700         PERFORM 3100-LOCALIZAR-PREFERENCIA-DESTINO THRU 3100-EXIT
021800         PERFORM 3200-PROCESAR-ARISTAS-REQUEST THRU 3200-EXIT
021900         PERFORM 6000-GRABAR-MAPA-SCORE THRU 6000-EXIT
022000     END-IF.
022100     PERFORM 9900-FIN-PROCESO.
022200     STOP RUN.
022300*
022400 1000-INICIO-PROCESO.
022500     OPEN INPUT  F-SCORE-ENTRADA
022600                 F-REQUEST.
022700     OPEN I-O    F-PREFERENCIA
022800                 F-PREF-CARTERA
022900                 F-USUARIO.
023000     OPEN OUTPUT F-SCORE-SALIDA.
023100     IF WS-SCR-STATUS NOT = "00"
023200         DISPLAY "PRFINC0 - ERROR AL ABRIR SCRMIN "
023300                 WS-SCR-STATUS
023400         MOVE "S" TO SW-FIN-SCORE
023500     END-IF.
023600*
023700*    CARGA COMPLETA DEL MAPA DE SCORE VIGENTE; LA PRIMERA LINEA
023800*    DEFINE EL USUARIO Y LA CATEGORIA DE TODA LA CORRIDA.
023900 2000-CARGAR-MAPA-SCORE.
024000     PERFORM 2100-LEER-Y-CARGAR-SCORE UNTIL SCR-EOF.
024100 2000-EXIT.
024200     EXIT.
024300*
024400 2100-LEER-Y-CARGAR-SCORE.
024500     READ F-SCORE-ENTRADA
024600         AT END
024700             MOVE "S" TO SW-FIN-SCORE
024800         NOT AT END
024900             IF WS-CONT-SCORE-CARGADOS = ZERO
025000                 MOVE SCR-USER-ID        TO WS-USER-ID
025100                 MOVE SCR-PREF-CATEGORIA TO WS-PREF-CATEGORIA
025200             END-IF
025300             ADD 1 TO WS-CONT-SCORE-CARGADOS
025400             IF WS-CANT-SCORE < 200
025500                 ADD 1 TO WS-CANT-SCORE
025600                 SET WS-IDX-SCORE-TAB TO WS-CANT-SCORE
025700                 MOVE SCR-CAND-ID TO TSC-ID(WS-IDX-SCORE-TAB)
025800                 MOVE SCR-SCORE   TO TSC-SCORE(WS-IDX-SCORE-TAB)
025900             ELSE
026000                 DISPLAY "PRFINC0 - TOPE DEL MAPA DE SCORE "
026100                         "EXCEDIDO"
026200             END-IF
026300     END-READ.
026400*
026500 1100-LOCALIZAR-USUARIO.
026600     MOVE SPACES      TO WS-HASH-USR-ENTRADA.
026700     MOVE WS-USER-ID  TO WS-HASH-USR-ENTRADA(1:20).
026800     PERFORM 9700-CALCULAR-CLAVE-USR THRU 9700-EXIT.
026900     MOVE WS-HASH-USR-RESTO TO WS-USR-CLAVE-REL.
027000*
027100     READ F-USUARIO
027200         INVALID KEY
027300             DISPLAY "PRFINC0 - USUARIO NO HALLADO "
027400                     WS-USER-ID
027500         NOT INVALID KEY
027600             PERFORM 1110-ARMAR-TABLA-HELD
027700                 VARYING WS-IDX-HELD FROM 1 BY 1
027800                 UNTIL WS-IDX-HELD > USR-CANT-PREF
027900     END-READ.
028000 1100-EXIT.
028100     EXIT.
028200*
028300 1110-ARMAR-TABLA-HELD.
028400     IF USR-PREF-CATEGORIA(WS-IDX-HELD) = WS-PREF-CATEGORIA
028500         ADD 1 TO WS-CANT-HELD
028600         SET WS-IDX-HELD-TAB TO WS-CANT-HELD
028700         MOVE USR-PREF-ID(WS-IDX-HELD)
028800             TO HELD-ID(WS-IDX-HELD-TAB)
028900     END-IF.
029000*
029100*    SE PROCESA UN SOLO PEDIDO POR CORRIDA - EL MISMO QUE
029200*    PRFMRG0 YA APLICO AL MAESTRO.
029300 3000-LEER-REQUEST.
029400     READ F-REQUEST
029500         AT END
029600             DISPLAY "PRFINC0 - NO HAY PEDIDO PARA PROCESAR"
029700         NOT AT END
029800             MOVE ZERO TO WS-DELTA-PROPIO
029900             IF REQ-88-INCREMENTAR
030000                 MOVE 1  TO WS-DELTA-PROPIO
030100             ELSE
030200                 IF REQ-88-DECREMENTAR
030300                     MOVE -1 TO WS-DELTA-PROPIO
030400                 END-IF
030500             END-IF
030600     END-READ.
030700*
030800*    UBICA, YA FUSIONADO POR PRFMRG0, EL REGISTRO MAESTRO DE LA
030900*    PREFERENCIA OBJETO DEL PEDIDO; LA POPULARIDAD VIEJA SE
031000*    OBTIENE RESTANDO EL DELTA PROPIO DEL PEDIDO.
031100 3100-LOCALIZAR-PREFERENCIA-DESTINO.
031200     MOVE SPACES             TO WS-HASH-PRF-ENTRADA.
031300     MOVE REQ-PREF-CATEGORIA TO WS-HASH-PRF-ENTRADA(1:11).
031400     MOVE REQ-PREF-ID        TO WS-HASH-PRF-ENTRADA(12:30).
031500     PERFORM 9710-CALCULAR-CLAVE-PRF THRU 9710-EXIT.
031600     MOVE WS-HASH-PRF-RESTO  TO WS-PRF-CLAVE-REL.
031700*
031800     READ F-PREFERENCIA
031900         INVALID KEY
032000             MOVE "23" TO WS-PRF-STATUS
032100             DISPLAY "PRFINC0 - PREFERENCIA DEL PEDIDO NO "
032200                     "HALLADA " REQ-PREF-ID
032300         NOT INVALID KEY
032400             MOVE "00"            TO WS-PRF-STATUS
032500             MOVE PRF-POPULARIDAD TO WS-POP-NUEVA
032600             COMPUTE WS-POP-VIEJA = WS-POP-NUEVA - WS-DELTA-PROPIO
032700     END-READ.
032800 3100-EXIT.
032900     EXIT.
033000*
033100 3200-PROCESAR-ARISTAS-REQUEST.
033200     IF WS-PRF-STATUS = "00"
033300         PERFORM 3210-EVALUAR-ARISTA-REQUEST
033400             VARYING WS-IDX-REQ-CORR FROM 1 BY 1
033500             UNTIL WS-IDX-REQ-CORR > REQ-CANT-CORRELAC
033600     END-IF.
033700 3200-EXIT.
033800     EXIT.
033900*
034000*    POR CADA ARISTA DEL PEDIDO SE DECIDE CUAL DE LAS DOS RUTAS
034100*    MUTUAMENTE EXCLUYENTES (DIRECTA/INVERSA) CORRESPONDE, SEGUN
034200*    QUE LA PREFERENCIA OBJETO DEL PEDIDO O SU DESTINO SEA UNA
034300*    PREFERENCIA DE CARTERA DEL USUARIO.
034400 3210-EVALUAR-ARISTA-REQUEST.
034500     SET REQ-IDX-CORR TO WS-IDX-REQ-CORR.
034600*
034700     MOVE "N" TO SW-TARGET-ES-HELD.
034800     PERFORM 3220-COMPARAR-HELD-TARGET
034900         VARYING WS-IDX-HELD FROM 1 BY 1
035000         UNTIL WS-IDX-HELD > WS-CANT-HELD
035100            OR TARGET-ES-HELD.
035200*
035300     MOVE "N" TO SW-DEST-ES-HELD.
035400     PERFORM 3230-COMPARAR-HELD-DESTINO
035500         VARYING WS-IDX-HELD FROM 1 BY 1
035600         UNTIL WS-IDX-HELD > WS-CANT-HELD
035700            OR DEST-ES-HELD.
035800*
035900     MOVE ZERO TO WS-DELTA-ARISTA.
036000     IF REQ-CORR-88-INCREMENTAR(REQ-IDX-CORR)
036100         MOVE 1  TO WS-DELTA-ARISTA
036200     ELSE
036300         IF REQ-CORR-88-DECREMENTAR(REQ-IDX-CORR)
036400             MOVE -1 TO WS-DELTA-ARISTA
036500         END-IF
036600     END-IF.
036700*
036800     IF TARGET-ES-HELD AND NOT DEST-ES-HELD
036900         PERFORM 4000-RUTA-DIRECTA THRU 4000-EXIT
037000     ELSE
037100         IF DEST-ES-HELD AND NOT TARGET-ES-HELD
037200             PERFORM 5000-RUTA-INVERSA THRU 5000-EXIT
037300         END-IF
037400     END-IF.
037500*
037600 3220-COMPARAR-HELD-TARGET.
037700     IF HELD-ID(WS-IDX-HELD) = REQ-PREF-ID
037800         MOVE "S" TO SW-TARGET-ES-HELD
037900     END-IF.
038000*
038100 3230-COMPARAR-HELD-DESTINO.
038200     IF HELD-ID(WS-IDX-HELD) = REQ-CORR-DESTINO(REQ-IDX-CORR)
038300         MOVE "S" TO SW-DEST-ES-HELD
038400     END-IF.
038500*
038600*    RUTA DIRECTA: LA PREFERENCIA DEL PEDIDO ES DE CARTERA; SE
038700*    RECALCULA EL SCORE DEL CANDIDATO EN EL OTRO EXTREMO DE LA
038800*    ARISTA, CON LA POPULARIDAD VIEJA/NUEVA DE LA PROPIA
038900*    PREFERENCIA DE CARTERA.
039000 4000-RUTA-DIRECTA.
039100     MOVE ZERO TO WS-PESO-NUEVO.
039200     MOVE "N"  TO SW-ARISTA-HALLADA.
039300     PERFORM 4100-BUSCAR-ARISTA-TARGET
039400         VARYING PRF-IDX-CORR FROM 1 BY 1
039500         UNTIL PRF-IDX-CORR > PRF-CANT-CORRELAC
039600            OR ARISTA-HALLADA.
039700     COMPUTE WS-PESO-VIEJO = WS-PESO-NUEVO - WS-DELTA-ARISTA.
039800*
039900     MOVE ZERO TO WS-RATIO-NUEVO.
040000     IF WS-POP-NUEVA NOT = ZERO
040100         COMPUTE WS-RATIO-NUEVO ROUNDED =
040200             WS-PESO-NUEVO / WS-POP-NUEVA
040300     END-IF.
040400     MOVE ZERO TO WS-RATIO-VIEJO.
040500     IF WS-POP-VIEJA NOT = ZERO
040600         COMPUTE WS-RATIO-VIEJO ROUNDED =
040700             WS-PESO-VIEJO / WS-POP-VIEJA
040800     END-IF.
040900*
041000     COMPUTE WS-RATIO-DELTA = WS-RATIO-NUEVO - WS-RATIO-VIEJO.
041100     MOVE REQ-CORR-DESTINO(REQ-IDX-CORR) TO WS-RCS-ID-ACTUAL.
041200     PERFORM 7000-ACTUALIZAR-SCORE-MAPA.
041300     ADD 1 TO WS-CONT-ARISTAS-DIRECTAS.
041400 4000-EXIT.
041500     EXIT.
041600*
041700 4100-BUSCAR-ARISTA-TARGET.
041800     IF PRF-CORR-DESTINO(PRF-IDX-CORR)
041900             = REQ-CORR-DESTINO(REQ-IDX-CORR)
042000         MOVE PRF-CORR-PESO(PRF-IDX-CORR) TO WS-PESO-NUEVO
042100         MOVE "S" TO SW-ARISTA-HALLADA
042200     END-IF.
042300*
042400*    RUTA INVERSA: EL DESTINO DE LA ARISTA ES DE CARTERA; SE
042500*    RECALCULA EL SCORE DE LA PREFERENCIA DEL PEDIDO (QUE PASA A
042600*    SER EL CANDIDATO), USANDO LA ARISTA SALIENTE DE LA
042700*    PREFERENCIA DE CARTERA HACIA ELLA Y LA POPULARIDAD DE
042800*    CARTERA, QUE NO CAMBIA CON ESTE PEDIDO.
042900 5000-RUTA-INVERSA.
043000     MOVE SPACES             TO WS-HASH-PRF-ENTRADA.
043100     MOVE REQ-PREF-CATEGORIA TO WS-HASH-PRF-ENTRADA(1:11).
043200     MOVE REQ-CORR-DESTINO(REQ-IDX-CORR)
043300                              TO WS-HASH-PRF-ENTRADA(12:30).
043400     PERFORM 9710-CALCULAR-CLAVE-PRF THRU 9710-EXIT.
043500     MOVE WS-HASH-PRF-RESTO  TO WS-PRH-CLAVE-REL.
043600*
043700     READ F-PREF-CARTERA
043800         INVALID KEY
043900             MOVE "23" TO WS-PRH-STATUS
044000         NOT INVALID KEY
044100             MOVE "00" TO WS-PRH-STATUS
044200     END-READ.
044300*
044400     IF WS-PRH-STATUS = "00"
044500         MOVE ZERO TO WS-PESO-NUEVO
044600         MOVE "N"  TO SW-ARISTA-HALLADA
044700         PERFORM 5100-BUSCAR-ARISTA-CARTERA
044800             VARYING PRH-IDX-CORR FROM 1 BY 1
044900             UNTIL PRH-IDX-CORR > PRH-CANT-CORRELAC
045000                OR ARISTA-HALLADA
045100         COMPUTE WS-PESO-VIEJO =
045200             WS-PESO-NUEVO - WS-DELTA-ARISTA
045300*
045400         MOVE ZERO TO WS-RATIO-NUEVO
045500         IF PRH-POPULARIDAD NOT = ZERO
045600             COMPUTE WS-RATIO-NUEVO ROUNDED =
045700                 WS-PESO-NUEVO / PRH-POPULARIDAD
045800         END-IF
045900         MOVE ZERO TO WS-RATIO-VIEJO
046000         IF PRH-POPULARIDAD NOT = ZERO
046100             COMPUTE WS-RATIO-VIEJO ROUNDED =
046200                 WS-PESO-VIEJO / PRH-POPULARIDAD
046300         END-IF
046400*
046500         COMPUTE WS-RATIO-DELTA = WS-RATIO-NUEVO - WS-RATIO-VIEJO
046600         MOVE REQ-PREF-ID TO WS-RCS-ID-ACTUAL
046700         PERFORM 7000-ACTUALIZAR-SCORE-MAPA
046800         ADD 1 TO WS-CONT-ARISTAS-INVERSAS
046900     END-IF.
047000 5000-EXIT.
047100     EXIT.
047200*
047300 5100-BUSCAR-ARISTA-CARTERA.
047400     IF PRH-CORR-DESTINO(PRH-IDX-CORR) = REQ-PREF-ID
047500         MOVE PRH-CORR-PESO(PRH-IDX-CORR) TO WS-PESO-NUEVO
047600         MOVE "S" TO SW-ARISTA-HALLADA
047700     END-IF.
047800*
047900*    APLICA EL DELTA DE RATIO AL CANDIDATO CORRESPONDIENTE A LA
048000*    RUTA EN CURSO (EL DESTINO DE LA ARISTA EN LA RUTA DIRECTA,
048100*    LA PREFERENCIA DEL PEDIDO EN LA RUTA INVERSA); SI NO TIENE
048200*    SCORE PREVIO SE SIEMBRA DIRECTAMENTE EN EL RATIO NUEVO.
048300 7000-ACTUALIZAR-SCORE-MAPA.
048400     MOVE "N" TO SW-SCORE-HALLADO.
048500     PERFORM 7100-BUSCAR-SCORE-CANDIDATO
048600         VARYING WS-IDX-SCORE FROM 1 BY 1
048700         UNTIL WS-IDX-SCORE > WS-CANT-SCORE
048800            OR SCORE-HALLADO.
048900*
049000     IF SCORE-HALLADO
049100         ADD WS-RATIO-DELTA TO TSC-SCORE(WS-IDX-SCORE-TAB)
049200     ELSE
049300         IF WS-CANT-SCORE < 200
049400             ADD 1 TO WS-CANT-SCORE
049500             SET WS-IDX-SCORE-TAB TO WS-CANT-SCORE
049600             MOVE WS-RCS-ID-ACTUAL TO TSC-ID(WS-IDX-SCORE-TAB)
049700             MOVE WS-RATIO-NUEVO   TO TSC-SCORE(WS-IDX-SCORE-TAB)
049800         ELSE
049900             DISPLAY "PRFINC0 - TOPE DEL MAPA DE SCORE EXCEDIDO"
050000         END-IF
050100     END-IF.
050200*
050300 7100-BUSCAR-SCORE-CANDIDATO.
050400     SET WS-IDX-SCORE-TAB TO WS-IDX-SCORE.
050500     IF TSC-ID(WS-IDX-SCORE-TAB) = WS-RCS-ID-ACTUAL
050600         MOVE "S" TO SW-SCORE-HALLADO
050700     END-IF.
050800*
050900*    RUTINA COMUN: CALCULO DE CLAVE RELATIVA POR HASH DE LOS
051000*    20 BYTES DEL USUARIO (MISMO ALGORITMO QUE PRFUPD0).
051100 9700-CALCULAR-CLAVE-USR.
051200     MOVE ZERO TO WS-HASH-USR-ACUMULADOR.
051300     PERFORM 9705-SUMAR-FRAGMENTO-USR
051400         VARYING WS-HASH-USR-IDX FROM 1 BY 1
051500         UNTIL WS-HASH-USR-IDX > 10.
051600     IF WS-HASH-USR-ACUMULADOR < ZERO
051700         MULTIPLY WS-HASH-USR-ACUMULADOR BY -1
051800             GIVING WS-HASH-USR-ACUMULADOR
051900     END-IF.
052000     DIVIDE WS-HASH-USR-ACUMULADOR BY 9973
052100         GIVING WS-HASH-USR-RESTO
052200         REMAINDER WS-HASH-USR-RESTO.
052300     ADD 1 TO WS-HASH-USR-RESTO.
052400 9700-EXIT.
052500     EXIT.
052600*
052700 9705-SUMAR-FRAGMENTO-USR.
052800     ADD WS-HASH-USR-FRAGMENTO(WS-HASH-USR-IDX)
052900         TO WS-HASH-USR-ACUMULADOR.
053000*
053100*    RUTINA COMUN: CALCULO DE CLAVE RELATIVA POR HASH DE
053200*    CATEGORIA + IDENTIFICADOR (MISMO ALGORITMO QUE PRFMRG0).
053300 9710-CALCULAR-CLAVE-PRF.
053400     MOVE ZERO TO WS-HASH-PRF-ACUMULADOR.
053500     PERFORM 9715-SUMAR-FRAGMENTO-PRF
053600         VARYING WS-HASH-PRF-IDX FROM 1 BY 1
053700         UNTIL WS-HASH-PRF-IDX > 21.
053800     IF WS-HASH-PRF-ACUMULADOR < ZERO
053900         MULTIPLY WS-HASH-PRF-ACUMULADOR BY -1
054000             GIVING WS-HASH-PRF-ACUMULADOR
054100     END-IF.
054200     DIVIDE WS-HASH-PRF-ACUMULADOR BY 9973
054300         GIVING WS-HASH-PRF-RESTO
054400         REMAINDER WS-HASH-PRF-RESTO.
054500     ADD 1 TO WS-HASH-PRF-RESTO.
054600 9710-EXIT.
054700     EXIT.
054800*
054900 9715-SUMAR-FRAGMENTO-PRF.
055000     ADD WS-HASH-PRF-FRAGMENTO(WS-HASH-PRF-IDX)
055100         TO WS-HASH-PRF-ACUMULADOR.
055200*
055300*    GRABA EL MAPA DE SCORE COMPLETO, YA ACTUALIZADO, A LA
055400*    SALIDA PARA LA PROXIMA CORRIDA.
055500 6000-GRABAR-MAPA-SCORE.
055600     PERFORM 6100-GRABAR-UNA-LINEA-SCORE
055700         VARYING WS-IDX-SCORE FROM 1 BY 1
055800         UNTIL WS-IDX-SCORE > WS-CANT-SCORE.
055900 6000-EXIT.
056000     EXIT.
056100*
056200 6100-GRABAR-UNA-LINEA-SCORE.
056300     SET WS-IDX-SCORE-TAB TO WS-IDX-SCORE.
056400     MOVE WS-USER-ID           TO SCO-USER-ID.
056500     MOVE WS-PREF-CATEGORIA    TO SCO-PREF-CATEGORIA.
056600     MOVE TSC-ID(WS-IDX-SCORE-TAB)    TO SCO-CAND-ID.
056700     MOVE TSC-SCORE(WS-IDX-SCORE-TAB) TO SCO-SCORE.
056800     WRITE SCO-REGISTRO.
056900     IF WS-SCO-STATUS NOT = "00"
057000         DISPLAY "PRFINC0 - ERROR AL GRABAR SCRMOUT "
057100                 WS-SCO-STATUS
057200     ELSE
057300         ADD 1 TO WS-CONT-SCORE-GRABADOS
057400     END-IF.
057500*
057600 9900-FIN-PROCESO.
057700     CLOSE F-SCORE-ENTRADA
057800           F-REQUEST
057900           F-PREFERENCIA
058000           F-PREF-CARTERA
058100           F-USUARIO
058200           F-SCORE-SALIDA.
058300     DISPLAY "PRFINC0 - SCORES CARGADOS......: "
058400             WS-CONT-SCORE-CARGADOS.
058500     DISPLAY "PRFINC0 - ARISTAS RUTA DIRECTA.: "
058600             WS-CONT-ARISTAS-DIRECTAS.
058700     DISPLAY "PRFINC0 - ARISTAS RUTA INVERSA.: "
058800             WS-CONT-ARISTAS-INVERSAS.
058900     DISPLAY "PRFINC0 - SCORES GRABADOS......: "
059000             WS-CONT-SCORE-GRABADOS.
