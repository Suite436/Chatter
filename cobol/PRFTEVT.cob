000100******************************************************************
000200* NOMBRE ARCHIVO.......: PRFEVTIN                               *
000300* DESCRIPCION..........: EVENTO DE ALTA/BAJA DE PREFERENCIA     *
000400*                        DISPARADOR DEL MOTOR DE CORRELACIONES  *
000500* LONGITUD DE REGISTRO.: 65 CARACTERES                          *
000600* ORGANIZACION.........: SECUENCIAL                             *
000700*                                                                *
000800* CLAVES                                                        *
000900* ------> PRINCIPAL....: EVT-USER-ID + EVT-PREF-CATEGORIA +     *
001000*                        EVT-PREF-ID                            *
001100* ------> ALTERNATIVA 1:                                        *
001200******************************************************************
001300*
001400 01  EVT-REGISTRO.
001500     02  EVT-USER-ID                PIC X(20).
001600     02  EVT-PREF-CATEGORIA         PIC X(11).
001700         88  EVT-CATEG-RESTAU          VALUE 'RESTAURANTS'.
001800         88  EVT-CATEG-LIBROS          VALUE 'BOOKS'.
001900         88  EVT-CATEG-TV              VALUE 'TELEVISION'.
002000         88  EVT-CATEG-PELIC           VALUE 'MOVIES'.
002100     02  EVT-PREF-ID                PIC X(30).
002200     02  EVT-ACCION                 PIC X(03).
002300         88  EVT-88-INCREMENTAR        VALUE 'INC'.
002400         88  EVT-88-DECREMENTAR        VALUE 'DEC'.
002500     02  FILLER                     PIC X(01).
