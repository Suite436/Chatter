000100******************************************************************
000200* IDENTIFICATION DIVISION.                                      *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PRFSCR0.
000600 AUTHOR.        L. BAROLO.
000700 INSTALLATION.  GERENCIA DE SISTEMAS - MEDIOS DE PAGO.
000800 DATE-WRITTEN.  10/10/1990.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL. USO INTERNO EXCLUSIVO DEL BANCO.
001100******************************************************************
001200* NOMBRE PROGRAMA.....: PRFSCR0                                 *
001300* DESCRIPCION.........: BARRIDO POR LOTES DEL MAESTRO DE        *
001400*                        PREFERENCIAS DE UNA CATEGORIA PARA     *
001500*                        OBTENER LA MEJOR RECOMENDACION PARA    *
001600*                        UN USUARIO QUE AUN NO POSEE.           *
001700* ENTRADA..............: PARAMETRO POR SYSIN (USUARIO/CATEGORIA/*
001800*                        TAMANO DE LOTE)                        *
001900*                        USER-PROFILE-MASTER (COPY PRFTUSR)     *
002000*                        PREFERENCE-MASTER    (COPY PRFTPRF)    *
002100*                        SEGUNDA VISTA RELATIVA (COPY PRFTPRH)  *
002200* SALIDA...............: RECOMMENDATION-OUT (COPY PRFTREC)      *
002300******************************************************************
002400* HISTORIA DE CAMBIOS                                           *
002500*----------------------------------------------------------------*
002600* 10/10/1990  LBAROLO    CR-9045  ALTA INICIAL DEL PROGRAMA.     *
002700* 02/02/1991  LBAROLO    CR-9012  CLAVE RELATIVA POR HASH IGUAL  *
002800*                                 A LA USADA EN PRFUPD0/PRFMRG0. *
002900* 05/11/1992  GFERRARI   CR-9207  MAXIMO POR LOTE Y MAXIMO       *
003000*                                 GLOBAL SEPARADOS (ANTES SE     *
003100*                                 PISABA EL MAXIMO DE CADA LOTE).*
003200* 19/09/1994  RPAEZ      CR-9310  SIN NORMALIZACION ADICIONAL:   *
003300*                                 LOS MAESTROS YA GUARDAN EL ID  *
003400*                                 NORMALIZADO POR PRFUPD0.       *
003500* 11/01/1999  MSOSA      CR-9902  REVISION FECHA 2000.           *
003600* 14/04/2003  RPAEZ      CR-9952  TOPE DE LOTE ELEVADO A 50      *
003700*                                 REGISTROS POR CORRIDA.         *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS CLASE-ALFABETICA IS "A" THRU "Z"
004400     UPSI-0 IS SW-REPROCESO.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT  F-PREFERENCIA ASSIGN TO "PRFSEQ"
004900             ORGANIZATION IS SEQUENTIAL
005000             FILE STATUS IS WS-PRF-STATUS.
005100*
005200     SELECT  F-PREF-CARTERA ASSIGN TO "PRFMREL"
005300             ORGANIZATION IS RELATIVE
005400             ACCESS MODE IS RANDOM
005500             RELATIVE KEY IS WS-PRH-CLAVE-REL
005600             FILE STATUS IS WS-PRH-STATUS.
005700*
005800     SELECT  F-USUARIO   ASSIGN TO "USRMREL"
005900             ORGANIZATION IS RELATIVE
006000             ACCESS MODE IS RANDOM
006100             RELATIVE KEY IS WS-USR-CLAVE-REL
006200             FILE STATUS IS WS-USR-STATUS.
006300*
006400     SELECT  F-RECOMENDACION ASSIGN TO "RECMOUT"
006500             ORGANIZATION IS SEQUENTIAL
006600             FILE STATUS IS WS-REC-STATUS.
006700******************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD  F-PREFERENCIA
007200     LABEL RECORDS ARE STANDARD.
007300     COPY PRFTPRF.
007400*
007500*    SEGUNDA VIA DE ACCESO AL MISMO MAESTRO, POR CLAVE RELATIVA,
007600*    PARA CONSULTAR LA CARTERA DE PREFERENCIAS DEL USUARIO SIN
007700*    PERDER EL PUNTERO DE LECTURA SECUENCIAL DEL LOTE.
007800 FD  F-PREF-CARTERA
007900     LABEL RECORDS ARE STANDARD.
008000     COPY PRFTPRH.
008100*
008200 FD  F-USUARIO
008300     LABEL RECORDS ARE STANDARD.
008400     COPY PRFTUSR.
008500*
008600 FD  F-RECOMENDACION
008700     LABEL RECORDS ARE STANDARD.
008800     COPY PRFTREC.
008900******************************************************************
009000 WORKING-STORAGE SECTION.
009100*
009200 77  WS-PRF-STATUS              PIC X(02)  VALUE "00".
009300 77  WS-PRH-STATUS              PIC X(02)  VALUE "00".
009400 77  WS-USR-STATUS              PIC X(02)  VALUE "00".
009500 77  WS-REC-STATUS              PIC X(02)  VALUE "00".
009600 77  SW-FIN-PREFERENCIA         PIC X(01)  VALUE "N".
009700     88  PRF-EOF                           VALUE "S".
009800 77  SW-MAX-HALLADO             PIC X(01)  VALUE "N".
009900     88  MAX-GLOBAL-HALLADO                VALUE "S".
010000 77  SW-LOTE-MAX-HALLADO        PIC X(01)  VALUE "N".
010100     88  MAX-LOTE-HALLADO                   VALUE "S".
010200 77  WS-USR-CLAVE-REL           PIC 9(08)  COMP.
010300 77  WS-PRH-CLAVE-REL           PIC 9(08)  COMP.
010400 77  WS-MAX-LOTE                PIC 9(04)  COMP VALUE 50.
010500 77  WS-CANT-HELD               PIC 9(04)  COMP VALUE ZERO.
010600 77  WS-CANT-LOTE               PIC 9(04)  COMP VALUE ZERO.
010700 77  WS-IDX-LOTE                PIC 9(04)  COMP.
010800 77  WS-IDX-HELD                PIC 9(04)  COMP.
010900 77  WS-IDX-PRH-CORR            PIC 9(04)  COMP.
011000 77  WS-CONT-LEIDOS             PIC S9(09) COMP VALUE ZERO.
011100 77  WS-CONT-LOTES              PIC S9(09) COMP VALUE ZERO.
011200 77  WS-CONT-CANDIDATOS         PIC S9(09) COMP VALUE ZERO.
011300*
011400*    PARAMETRO DE CORRIDA, LEIDO POR SYSIN: USUARIO, CATEGORIA
011500*    Y TAMANO DE LOTE PARA EL BARRIDO DEL MAESTRO.
011600 01  WS-LINEA-PARAMETRO         PIC X(39).
011700 01  WS-LINEA-PARAMETRO-R REDEFINES WS-LINEA-PARAMETRO.
011800     05  PAR-USER-ID            PIC X(20).
011900     05  PAR-PREF-CATEGORIA     PIC X(11).
012000         88  PAR-CATEG-RESTAU       VALUE 'RESTAURANTS'.
012100         88  PAR-CATEG-LIBROS       VALUE 'BOOKS'.
012200         88  PAR-CATEG-TV           VALUE 'TELEVISION'.
012300         88  PAR-CATEG-PELIC        VALUE 'MOVIES'.
012400     05  PAR-BATCH-SIZE         PIC 9(04).
012500     05  FILLER                 PIC X(04).
012600*
012700*    AREA DE TRABAJO PARA EL HASH DE LA CLAVE RELATIVA DEL
012800*    MAESTRO DE USUARIOS (MISMO ALGORITMO QUE PRFUPD0).
012900 01  WS-AREA-HASH-USR.
013000     05  WS-HASH-USR-ENTRADA    PIC X(20)  VALUE SPACES.
013100     05  WS-HASH-USR-ENTRADA-R REDEFINES WS-HASH-USR-ENTRADA.
013200         10  WS-HASH-USR-FRAGMENTO PIC S9(04) COMP
013300                                 OCCURS 10 TIMES.
013400     05  WS-HASH-USR-ACUMULADOR PIC S9(09) COMP.
013500     05  WS-HASH-USR-IDX        PIC 9(02)  COMP.
013600     05  WS-HASH-USR-RESTO      PIC S9(09) COMP.
013700     05  FILLER                 PIC X(04).
013800*
013900*    AREA DE TRABAJO PARA EL HASH DE LA CLAVE RELATIVA DEL
014000*    MAESTRO DE PREFERENCIAS (MISMO ALGORITMO QUE PRFMRG0).
014100 01  WS-AREA-HASH-PRF.
014200     05  WS-HASH-PRF-ENTRADA    PIC X(42)  VALUE SPACES.
014300     05  WS-HASH-PRF-ENTRADA-R REDEFINES WS-HASH-PRF-ENTRADA.
014400         10  WS-HASH-PRF-FRAGMENTO PIC S9(04) COMP
014500                                 OCCURS 21 TIMES.
014600     05  WS-HASH-PRF-ACUMULADOR PIC S9(09) COMP.
014700     05  WS-HASH-PRF-IDX        PIC 9(02)  COMP.
014800     05  WS-HASH-PRF-RESTO      PIC S9(09) COMP.
014900     05  FILLER                 PIC X(04).
015000*
015100*    CARTERA DE PREFERENCIAS QUE EL USUARIO YA POSEE EN LA
015200*    CATEGORIA PEDIDA - SE DESCARTAN COMO CANDIDATAS.
015300 01  WS-TABLA-HELD.
015400     05  WS-HELD-ENTRY OCCURS 100 TIMES
015500             INDEXED BY WS-IDX-HELD-TAB.
015600         10  HELD-ID            PIC X(30).
015700     05  FILLER                 PIC X(04).
015800*
015900*    LOTE EN CURSO DE CANDIDATOS LEIDOS DEL MAESTRO DE
016000*    PREFERENCIAS, CON SU SCORE ACUMULADO.
016100 01  WS-TABLA-LOTE.
016200     05  WS-LOTE-ENTRY OCCURS 50 TIMES
016300             INDEXED BY WS-IDX-LOTE-TAB.
016400         10  LOTE-ID            PIC X(30).
016500         10  LOTE-SCORE         PIC S9(07)V9(04) COMP-3.
016600         10  LOTE-DESCARTADA    PIC X(01).
016700             88  LOTE-88-DESCARTADA    VALUE 'S'.
016800     05  FILLER                 PIC X(04).
016900*
017000*    MAXIMO DEL LOTE Y MAXIMO GLOBAL ACUMULADO ENTRE LOTES.
017100 01  WS-AREA-MAXIMOS.
017200     05  WS-LOTE-MAX-SCORE      PIC S9(07)V9(04) COMP-3.
017300     05  WS-LOTE-MAX-ID         PIC X(30).
017400     05  WS-GLOBAL-MAX-SCORE    PIC S9(07)V9(04) COMP-3
017500                                 VALUE ZERO.
017600     05  WS-GLOBAL-MAX-ID       PIC X(30).
017700     05  WS-GLOBAL-MAX-SCORE-R REDEFINES WS-GLOBAL-MAX-SCORE.
017800         10  WS-GM-ENTERO       PIC S9(07).
017900         10  WS-GM-DECIMAL      PIC 9(04).
018000     05  WS-RATIO               PIC S9(07)V9(04) COMP-3.
018100     05  FILLER                 PIC X(04).
018200******************************************************************
018300 PROCEDURE DIVISION.
018400*
018500 0000-PROCESO-PRINCIPAL.
018600     PERFORM 1000-INICIO-PROCESO.
018700     PERFORM 2000-LEER-LOTE THRU 2000-EXIT.
018800     PERFORM 3000-PROCESAR-LOTE THRU 3000-EXIT
018900         UNTIL PRF-EOF.
019000     PERFORM 7000-GRABAR-RECOMENDACION.
019100     PERFORM 9900-FIN-PROCESO.
019200     STOP RUN.
019300*
019400 1000-INICIO-PROCESO.
019500     ACCEPT WS-LINEA-PARAMETRO FROM SYSIN.
019600     OPEN INPUT  F-PREFERENCIA
019700                 F-PREF-CARTERA
019800                 F-USUARIO.
019900     OPEN OUTPUT F-RECOMENDACION.
020000     IF WS-PRF-STATUS NOT = "00"
020100         DISPLAY "PRFSCR0 - ERROR AL ABRIR PRFSEQ "
020200                 WS-PRF-STATUS
020300         MOVE "S" TO SW-FIN-PREFERENCIA
020400     END-IF.
020500     PERFORM 1100-LOCALIZAR-USUARIO THRU 1100-EXIT.
020600*
020700*    LA CARTERA DEL USUARIO EN LA CATEGORIA PEDIDA QUEDA
020800*    ARMADA EN MEMORIA UNA SOLA VEZ PARA TODA LA CORRIDA.
020900 1100-LOCALIZAR-USUARIO.
021000     MOVE SPACES           TO WS-HASH-USR-ENTRADA.
021100     MOVE PAR-USER-ID      TO WS-HASH-USR-ENTRADA(1:20).
021200     PERFORM 9700-CALCULAR-CLAVE-USR THRU 9700-EXIT.
021300     MOVE WS-HASH-USR-RESTO TO WS-USR-CLAVE-REL.
021400*
021500     READ F-USUARIO
021600         INVALID KEY
021700             DISPLAY "PRFSCR0 - USUARIO NO HALLADO "
021800                     PAR-USER-ID
021900         NOT INVALID KEY
022000             PERFORM 1110-ARMAR-TABLA-HELD
022100                 VARYING WS-IDX-HELD FROM 1 BY 1
022200                 UNTIL WS-IDX-HELD > USR-CANT-PREF
022300     END-READ.
022400 1100-EXIT.
022500     EXIT.
022600*
022700 1110-ARMAR-TABLA-HELD.
022800     IF USR-PREF-CATEGORIA(WS-IDX-HELD) = PAR-PREF-CATEGORIA
022900         ADD 1 TO WS-CANT-HELD
023000         SET WS-IDX-HELD-TAB TO WS-CANT-HELD
023100         MOVE USR-PREF-ID(WS-IDX-HELD)
023200             TO HELD-ID(WS-IDX-HELD-TAB)
023300     END-IF.
023400*
023500*    LEE HASTA WS-MAX-LOTE REGISTROS DE LA CATEGORIA PEDIDA,
023600*    SALTEANDO LAS DEMAS CATEGORIAS DEL MISMO MAESTRO.
023700 2000-LEER-LOTE.
023800     MOVE ZERO TO WS-CANT-LOTE.
023900     PERFORM 2100-LEER-UN-CANDIDATO THRU 2100-EXIT
024000         UNTIL PRF-EOF
024100            OR WS-CANT-LOTE NOT < PAR-BATCH-SIZE
024200            OR WS-CANT-LOTE NOT < WS-MAX-LOTE.
024300     IF WS-CANT-LOTE > ZERO
024400         ADD 1 TO WS-CONT-LOTES
024500     END-IF.
024600 2000-EXIT.
024700     EXIT.
024800*
024900 2100-LEER-UN-CANDIDATO.
025000     READ F-PREFERENCIA
025100         AT END
025200             MOVE "S" TO SW-FIN-PREFERENCIA
025300         NOT AT END
025400             ADD 1 TO WS-CONT-LEIDOS
025500             IF PRF-CATEGORIA = PAR-PREF-CATEGORIA
025600                 ADD 1 TO WS-CANT-LOTE
025700                 SET WS-IDX-LOTE-TAB TO WS-CANT-LOTE
025800                 MOVE PRF-ID  TO LOTE-ID(WS-IDX-LOTE-TAB)
025900                 MOVE ZERO    TO LOTE-SCORE(WS-IDX-LOTE-TAB)
026000                 MOVE "N"     TO LOTE-DESCARTADA(WS-IDX-LOTE-TAB)
026100             END-IF
026200     END-READ.
026300 2100-EXIT.
026400     EXIT.
026500*
026600 3000-PROCESAR-LOTE.
026700     PERFORM 3100-DESCARTAR-YA-POSEIDAS
026800         VARYING WS-IDX-LOTE FROM 1 BY 1
026900         UNTIL WS-IDX-LOTE > WS-CANT-LOTE.
027000     PERFORM 4000-CALCULAR-SCORE-CANDIDATO THRU 4000-EXIT
027100         VARYING WS-IDX-LOTE FROM 1 BY 1
027200         UNTIL WS-IDX-LOTE > WS-CANT-LOTE.
027300     PERFORM 5000-MAX-DEL-LOTE THRU 5000-EXIT.
027400     PERFORM 6000-MAX-GLOBAL.
027500     PERFORM 2000-LEER-LOTE THRU 2000-EXIT.
027600 3000-EXIT.
027700     EXIT.
027800*
027900*    UN CANDIDATO YA POSEIDO POR EL USUARIO NO PARTICIPA DEL
028000*    SCORING (REGLA: MISMA CATEGORIA + ID QUE YA TIENE).
028100 3100-DESCARTAR-YA-POSEIDAS.
028200     PERFORM 3110-COMPARAR-CON-HELD
028300         VARYING WS-IDX-HELD FROM 1 BY 1
028400         UNTIL WS-IDX-HELD > WS-CANT-HELD
028500            OR LOTE-88-DESCARTADA(WS-IDX-LOTE).
028600*
028700 3110-COMPARAR-CON-HELD.
028800     IF LOTE-ID(WS-IDX-LOTE) = HELD-ID(WS-IDX-HELD)
028900         MOVE "S" TO LOTE-DESCARTADA(WS-IDX-LOTE)
029000     END-IF.
029100*
029200*    SCORE DEL CANDIDATO = SUMA, POR CADA PREFERENCIA DE LA
029300*    CARTERA DEL USUARIO, DE LA ARISTA CARTERA -> CANDIDATO
029400*    DIVIDIDA POR LA POPULARIDAD DE LA PREFERENCIA DE CARTERA.
029500 4000-CALCULAR-SCORE-CANDIDATO.
029600     IF NOT LOTE-88-DESCARTADA(WS-IDX-LOTE)
029700         PERFORM 4100-SUMAR-RATIO-HELD
029800             VARYING WS-IDX-HELD FROM 1 BY 1
029900             UNTIL WS-IDX-HELD > WS-CANT-HELD
030000         IF LOTE-SCORE(WS-IDX-LOTE) NOT > ZERO
030100             MOVE "S" TO LOTE-DESCARTADA(WS-IDX-LOTE)
030200         ELSE
030300             ADD 1 TO WS-CONT-CANDIDATOS
030400         END-IF
030500     END-IF.
030600 4000-EXIT.
030700     EXIT.
030800*
030900 4100-SUMAR-RATIO-HELD.
031000     PERFORM 4200-LOCALIZAR-PREF-HELD THRU 4200-EXIT.
031100     MOVE ZERO TO WS-RATIO.
031200     IF WS-PRH-STATUS = "00" AND PRH-POPULARIDAD NOT = ZERO
031300         PERFORM 4300-BUSCAR-ARISTA-A-CANDIDATO THRU 4300-EXIT
031400     END-IF.
031500     ADD WS-RATIO TO LOTE-SCORE(WS-IDX-LOTE).
031600*
031700*    UBICA, POR CLAVE RELATIVA, EL REGISTRO MAESTRO DE LA
031800*    PREFERENCIA QUE EL USUARIO YA TIENE EN CARTERA.
031900 4200-LOCALIZAR-PREF-HELD.
032000     MOVE SPACES             TO WS-HASH-PRF-ENTRADA.
032100     MOVE PAR-PREF-CATEGORIA TO WS-HASH-PRF-ENTRADA(1:11).
032200     MOVE HELD-ID(WS-IDX-HELD) TO WS-HASH-PRF-ENTRADA(12:30).
032300     PERFORM 9710-CALCULAR-CLAVE-PRF THRU 9710-EXIT.
032400     MOVE WS-HASH-PRF-RESTO  TO WS-PRH-CLAVE-REL.
032500*
032600     READ F-PREF-CARTERA
032700         INVALID KEY
032800             MOVE "23" TO WS-PRH-STATUS
032900         NOT INVALID KEY
033000             MOVE "00" TO WS-PRH-STATUS
033100     END-READ.
033200 4200-EXIT.
033300     EXIT.
033400*
033500 4300-BUSCAR-ARISTA-A-CANDIDATO.
033600     PERFORM 4310-COMPARAR-DESTINO
033700         VARYING WS-IDX-PRH-CORR FROM 1 BY 1
033800         UNTIL WS-IDX-PRH-CORR > PRH-CANT-CORRELAC
033900            OR WS-RATIO NOT = ZERO.
034000 4300-EXIT.
034100     EXIT.
034200*
034300 4310-COMPARAR-DESTINO.
034400     IF PRH-CORR-DESTINO(WS-IDX-PRH-CORR)
034500             = LOTE-ID(WS-IDX-LOTE)
034600         COMPUTE WS-RATIO ROUNDED =
034700             PRH-CORR-PESO(WS-IDX-PRH-CORR) / PRH-POPULARIDAD
034800     END-IF.
034900*
035000*    MAXIMO DENTRO DEL LOTE EN CURSO, ENTRE LOS CANDIDATOS NO
035100*    DESCARTADOS.
035200 5000-MAX-DEL-LOTE.
035300     MOVE "N" TO SW-LOTE-MAX-HALLADO.
035400     MOVE ZERO TO WS-LOTE-MAX-SCORE.
035500     PERFORM 5100-COMPARAR-CANDIDATO
035600         VARYING WS-IDX-LOTE FROM 1 BY 1
035700         UNTIL WS-IDX-LOTE > WS-CANT-LOTE.
035800 5000-EXIT.
035900     EXIT.
036000*
036100 5100-COMPARAR-CANDIDATO.
036200     IF NOT LOTE-88-DESCARTADA(WS-IDX-LOTE)
036300         IF NOT MAX-LOTE-HALLADO
036400             OR LOTE-SCORE(WS-IDX-LOTE) > WS-LOTE-MAX-SCORE
036500             MOVE LOTE-SCORE(WS-IDX-LOTE) TO WS-LOTE-MAX-SCORE
036600             MOVE LOTE-ID(WS-IDX-LOTE)    TO WS-LOTE-MAX-ID
036700             MOVE "S" TO SW-LOTE-MAX-HALLADO
036800         END-IF
036900     END-IF.
037000*
037100*    MAXIMO GLOBAL ACUMULADO ENTRE TODOS LOS LOTES BARRIDOS
037200*    (CONTROL DE MAXIMO CORRIENTE, SIN TOTALES ADICIONALES).
037300 6000-MAX-GLOBAL.
037400     IF MAX-LOTE-HALLADO
037500         IF NOT MAX-GLOBAL-HALLADO
037600             OR WS-LOTE-MAX-SCORE > WS-GLOBAL-MAX-SCORE
037700             MOVE WS-LOTE-MAX-SCORE TO WS-GLOBAL-MAX-SCORE
037800             MOVE WS-LOTE-MAX-ID    TO WS-GLOBAL-MAX-ID
037900             MOVE "S" TO SW-MAX-HALLADO
038000         END-IF
038100     END-IF.
038200*
038300*    SOLO SE GRABA RECOMENDACION SI HUBO ALGUN CANDIDATO CON
038400*    SCORE POSITIVO EN TODA LA CATEGORIA BARRIDA.
038500 7000-GRABAR-RECOMENDACION.
038600     IF MAX-GLOBAL-HALLADO
038700         MOVE PAR-USER-ID        TO REC-USER-ID
038800         MOVE PAR-PREF-CATEGORIA TO REC-PREF-CATEGORIA
038900         MOVE WS-GLOBAL-MAX-ID   TO REC-PREF-ID
039000         MOVE WS-GLOBAL-MAX-SCORE TO REC-SCORE
039100         WRITE REC-REGISTRO
039200         IF WS-REC-STATUS NOT = "00"
039300             DISPLAY "PRFSCR0 - ERROR AL GRABAR RECMOUT "
039400                     WS-REC-STATUS
039500         END-IF
039600     ELSE
039700         DISPLAY "PRFSCR0 - NINGUN CANDIDATO CON SCORE POSITIVO"
039800     END-IF.
039900*
040000*    RUTINA COMUN: CALCULO DE CLAVE RELATIVA POR HASH DE LOS
040100*    20 BYTES DEL USUARIO (MISMO ALGORITMO QUE PRFUPD0).
040200 9700-CALCULAR-CLAVE-USR.
040300     MOVE ZERO TO WS-HASH-USR-ACUMULADOR.
040400     PERFORM 9705-SUMAR-FRAGMENTO-USR
040500         VARYING WS-HASH-USR-IDX FROM 1 BY 1
040600         UNTIL WS-HASH-USR-IDX > 10.
040700     IF WS-HASH-USR-ACUMULADOR < ZERO
040800         MULTIPLY WS-HASH-USR-ACUMULADOR BY -1
040900             GIVING WS-HASH-USR-ACUMULADOR
041000     END-IF.
041100     DIVIDE WS-HASH-USR-ACUMULADOR BY 9973
041200         GIVING WS-HASH-USR-RESTO
041300         REMAINDER WS-HASH-USR-RESTO.
041400     ADD 1 TO WS-HASH-USR-RESTO.
041500 9700-EXIT.
041600     EXIT.
041700*
041800 9705-SUMAR-FRAGMENTO-USR.
041900     ADD WS-HASH-USR-FRAGMENTO(WS-HASH-USR-IDX)
042000         TO WS-HASH-USR-ACUMULADOR.
042100*
042200*    RUTINA COMUN: CALCULO DE CLAVE RELATIVA POR HASH DE
042300*    CATEGORIA + IDENTIFICADOR (MISMO ALGORITMO QUE PRFMRG0).
042400 9710-CALCULAR-CLAVE-PRF.
042500     MOVE ZERO TO WS-HASH-PRF-ACUMULADOR.
042600     PERFORM 9715-SUMAR-FRAGMENTO-PRF
042700         VARYING WS-HASH-PRF-IDX FROM 1 BY 1
042800         UNTIL WS-HASH-PRF-IDX > 21.
042900     IF WS-HASH-PRF-ACUMULADOR < ZERO
043000         MULTIPLY WS-HASH-PRF-ACUMULADOR BY -1
043100             GIVING WS-HASH-PRF-ACUMULADOR
043200     END-IF.
043300     DIVIDE WS-HASH-PRF-ACUMULADOR BY 9973
043400         GIVING WS-HASH-PRF-RESTO
043500         REMAINDER WS-HASH-PRF-RESTO.
043600     ADD 1 TO WS-HASH-PRF-RESTO.
043700 9710-EXIT.
043800     EXIT.
043900*
044000 9715-SUMAR-FRAGMENTO-PRF.
044100     ADD WS-HASH-PRF-FRAGMENTO(WS-HASH-PRF-IDX)
044200         TO WS-HASH-PRF-ACUMULADOR.
044300*
044400 9900-FIN-PROCESO.
044500     CLOSE F-PREFERENCIA
044600           F-PREF-CARTERA
044700           F-USUARIO
044800           F-RECOMENDACION.
044900     DISPLAY "PRFSCR0 - REGISTROS LEIDOS.....: "
045000             WS-CONT-LEIDOS.
045100     DISPLAY "PRFSCR0 - LOTES PROCESADOS.....: "
045200             WS-CONT-LOTES.
045300     DISPLAY "PRFSCR0 - CANDIDATOS CON SCORE.: "
045400             WS-CONT-CANDIDATOS.
