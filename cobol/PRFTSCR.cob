000100******************************************************************
000200* NOMBRE ARCHIVO.......: PRFSCRMP                               *
000300* DESCRIPCION..........: MAPA DE SCORE DE RECOMENDACION VIGENTE *
000400*                        POR USUARIO/CATEGORIA/CANDIDATO        *
000500* LONGITUD DE REGISTRO.: 69 CARACTERES                          *
000600* ORGANIZACION.........: SECUENCIAL                             *
000700*                                                                *
000800* CLAVES                                                        *
000900* ------> PRINCIPAL....: SCR-USER-ID + SCR-PREF-CATEGORIA +     *
001000*                        SCR-CAND-ID                            *
001100* ------> ALTERNATIVA 1:                                        *
001200******************************************************************
001300*
001400 01  SCR-REGISTRO.
001500     02  SCR-CLAVE.
001600         03  SCR-USER-ID            PIC X(20).
001700         03  SCR-PREF-CATEGORIA     PIC X(11).
001800             88  SCR-CATEG-RESTAU      VALUE 'RESTAURANTS'.
001900             88  SCR-CATEG-LIBROS      VALUE 'BOOKS'.
002000             88  SCR-CATEG-TV          VALUE 'TELEVISION'.
002100             88  SCR-CATEG-PELIC       VALUE 'MOVIES'.
002200         03  SCR-CAND-ID            PIC X(30).
002300     02  SCR-DATOS.
002400         03  SCR-SCORE              PIC S9(7)V9(4) COMP-3.
002500     02  FILLER                     PIC X(02).
