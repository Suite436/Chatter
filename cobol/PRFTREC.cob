000100******************************************************************
000200* NOMBRE ARCHIVO.......: PRFRECOM                               *
000300* DESCRIPCION..........: RECOMENDACION GANADORA DE UN BARRIDO   *
000400*                        DE SCORING POR USUARIO Y CATEGORIA     *
000500* LONGITUD DE REGISTRO.: 68 CARACTERES                          *
000600* ORGANIZACION.........: SECUENCIAL                             *
000700*                                                                *
000800* CLAVES                                                        *
000900* ------> PRINCIPAL....: REC-USER-ID + REC-PREF-CATEGORIA       *
001000* ------> ALTERNATIVA 1:                                        *
001100******************************************************************
001200*
001300 01  REC-REGISTRO.
001400     02  REC-CLAVE.
001500         03  REC-USER-ID            PIC X(20).
001600         03  REC-PREF-CATEGORIA     PIC X(11).
001700             88  REC-CATEG-RESTAU      VALUE 'RESTAURANTS'.
001800             88  REC-CATEG-LIBROS      VALUE 'BOOKS'.
001900             88  REC-CATEG-TV          VALUE 'TELEVISION'.
002000             88  REC-CATEG-PELIC       VALUE 'MOVIES'.
002100     02  REC-DATOS.
002200         03  REC-PREF-ID            PIC X(30).
002300         03  REC-SCORE              PIC S9(7)V9(4) COMP-3.
002400     02  FILLER                     PIC X(01).
