000100******************************************************************
000200* IDENTIFICATION DIVISION.                                      *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PRFMRG0.
000600 AUTHOR.        G. FERRARI.
000700 INSTALLATION.  GERENCIA DE SISTEMAS - MEDIOS DE PAGO.
000800 DATE-WRITTEN.  04/08/1989.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL. USO INTERNO EXCLUSIVO DEL BANCO.
001100******************************************************************
001200* NOMBRE PROGRAMA.....: PRFMRG0                                 *
001300* DESCRIPCION.........: APLICA AL MAESTRO DE PREFERENCIAS LOS   *
001400*                        PEDIDOS DE ACTUALIZACION GENERADOS     *
001500*                        POR PRFUPD0. DA ALTA LA PREFERENCIA SI *
001600*                        NO EXISTE, APLICA EL DELTA DE POPULA-  *
001700*                        RIDAD Y FUSIONA POR SUMA CADA DELTA DE *
001800*                        CORRELACION CONTRA LA ARISTA SALIENTE  *
001900*                        YA EXISTENTE AL MISMO DESTINO.         *
002000* ENTRADA..............: UPDATE-REQUEST-IN (COPY PRFTREQ)       *
002100* ACTUALIZA.............: PREFERENCE-MASTER (COPY PRFTPRF)      *
002200* PROGRAMA ANTERIOR....: PRFUPD0 (GENERA LOS PEDIDOS DE ENTRADA)*
002300******************************************************************
002400* HISTORIA DE CAMBIOS                                           *
002500*----------------------------------------------------------------*
002600* 04/08/1989  GFERRARI   CR-8801  ALTA INICIAL DEL PROGRAMA.     *
002700* 14/06/1990  GFERRARI   CR-8855  FUSION POR SUMA DE ARISTAS DE  *
002800*                                 CORRELACION (ANTES SE PISABA). *
002900* 02/02/1991  LBAROLO    CR-9012  CLAVE RELATIVA POR HASH IGUAL  *
003000*                                 A LA USADA EN PRFUPD0.         *
003100* 19/09/1994  RPAEZ      CR-9310  NORMALIZACION DE PREF-ID AL    *
003200*                                 MOMENTO DE BUSCAR LA ARISTA.   *
003300* 03/03/1997  LBAROLO    CR-9601  TOPE DE 200 CORRELACIONES POR  *
003400*                                 PREFERENCIA.                   *
003500* 11/01/1999  MSOSA      CR-9902  REVISION FECHA 2000.           *
003600* 23/08/2002  RPAEZ      CR-9940  PEDIDO IDEMPOTENTE: EL DELTA SE *
003700*                                 RECALCULA SIEMPRE, NO SE LLEVA *
003800*                                 CONTADOR DE REPETICIONES.       *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS CLASE-ALFABETICA IS "A" THRU "Z"
004500     UPSI-0 IS SW-REPROCESO.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT  F-REQ-ENTRADA ASSIGN TO "REQSIN"
005000             ORGANIZATION IS SEQUENTIAL
005100             FILE STATUS IS WS-REQ-STATUS.
005200*
005300     SELECT  F-PREFERENCIA ASSIGN TO "PRFMREL"
005400             ORGANIZATION IS RELATIVE
005500             ACCESS MODE IS RANDOM
005600             RELATIVE KEY IS WS-PRF-CLAVE-REL
005700             FILE STATUS IS WS-PRF-STATUS.
005800******************************************************************
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  F-REQ-ENTRADA
006300     LABEL RECORDS ARE STANDARD.
006400     COPY PRFTREQ.
006500*
006600 FD  F-PREFERENCIA
006700     LABEL RECORDS ARE STANDARD.
006800     COPY PRFTPRF.
006900******************************************************************
007000 WORKING-STORAGE SECTION.
007100*
007200 77  WS-REQ-STATUS              PIC X(02)  VALUE "00".
007300 77  WS-PRF-STATUS              PIC X(02)  VALUE "00".
007400 77  SW-FIN-REQUEST             PIC X(01)  VALUE "N".
007500     88  REQ-EOF                           VALUE "S".
007600 77  SW-REGISTRO-NUEVO          PIC X(01)  VALUE "N".
007700     88  PRF-ES-NUEVO                      VALUE "S".
007800 77  WS-PRF-CLAVE-REL           PIC 9(08)  COMP.
007900 77  WS-IDX-REQ-CORR            PIC 9(04)  COMP.
008000 77  WS-IDX-PRF-CORR            PIC 9(04)  COMP.
008100 77  SW-ARISTA-HALLADA          PIC X(01)  VALUE "N".
008200     88  ARISTA-HALLADA                    VALUE "S".
008300 77  WS-DELTA-POPULARIDAD       PIC S9(09) COMP-3 VALUE ZERO.
008400 77  WS-DELTA-PESO              PIC S9(09) COMP-3 VALUE ZERO.
008500 77  WS-CONT-REQ-LEIDOS         PIC S9(09) COMP VALUE ZERO.
008600 77  WS-CONT-PREF-ALTA          PIC S9(09) COMP VALUE ZERO.
008700 77  WS-CONT-PREF-ACTUALIZADA   PIC S9(09) COMP VALUE ZERO.
008800 77  WS-CONT-ARISTAS-NUEVAS     PIC S9(09) COMP VALUE ZERO.
008900 77  WS-CONT-ARISTAS-FUSIONADAS PIC S9(09) COMP VALUE ZERO.
009000*
009100*    AREA DE TRABAJO PARA EL HASH DE LA CLAVE RELATIVA (MISMO
009200*    ALGORITMO QUE PRFUPD0, SOBRE CATEGORIA + IDENTIFICADOR).
009300 01  WS-AREA-HASH.
009400     05  WS-HASH-ENTRADA        PIC X(42)  VALUE SPACES.
009500     05  WS-HASH-ENTRADA-R REDEFINES WS-HASH-ENTRADA.
009600         10  WS-HASH-FRAGMENTO  PIC S9(04) COMP
009700                                 OCCURS 21 TIMES.
009800     05  WS-HASH-ACUMULADOR     PIC S9(09) COMP.
009900     05  WS-HASH-IDX            PIC 9(02)  COMP.
010000     05  WS-HASH-RESTO          PIC S9(09) COMP.
010100     05  FILLER                 PIC X(04).
010200*
010300*    NORMALIZACION DE IDENTIFICADORES AL COMPARAR ARISTAS
010400 01  WS-AREA-NORMALIZACION.
010500     05  WS-NORM-ENTRADA        PIC X(30).
010600     05  WS-NORM-SALIDA         PIC X(30).
010700     05  WS-NORM-ENTRADA-R REDEFINES WS-NORM-ENTRADA PIC 9(30).
010800     05  WS-NORM-POS-ENT        PIC 9(02)  COMP.
010900     05  WS-NORM-POS-SAL        PIC 9(02)  COMP.
011000     05  WS-ID-NORM-DESTINO     PIC X(30).
011100     05  WS-FECHA-PROCESO       PIC 9(08).
011200     05  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
011300         10  WS-FECHA-AAAA      PIC 9(04).
011400         10  WS-FECHA-MM        PIC 9(02).
011500         10  WS-FECHA-DD        PIC 9(02).
011600     05  FILLER                 PIC X(04).
011700******************************************************************
011800 PROCEDURE DIVISION.
011900*
012000 0000-PROCESO-PRINCIPAL.
012100     PERFORM 1000-INICIO-PROCESO.
012200     PERFORM 2000-LEER-REQUEST THRU 2000-EXIT.
012300     PERFORM 3000-APLICAR-REQUEST THRU 3000-EXIT
012400         UNTIL REQ-EOF.
012500     PERFORM 9900-FIN-PROCESO.
012600     STOP RUN.
012700*
012800 1000-INICIO-PROCESO.
012900     OPEN INPUT  F-REQ-ENTRADA.
013000     OPEN I-O    F-PREFERENCIA.
013100     IF WS-REQ-STATUS NOT = "00"
013200         DISPLAY "PRFMRG0 - ERROR AL ABRIR REQSIN "
013300                 WS-REQ-STATUS
013400         MOVE "S" TO SW-FIN-REQUEST
013500     END-IF.
013600*
013700 2000-LEER-REQUEST.
013800     READ F-REQ-ENTRADA
013900         AT END
014000             MOVE "S" TO SW-FIN-REQUEST
014100         NOT AT END
014200             ADD 1 TO WS-CONT-REQ-LEIDOS
014300     END-READ.
014400 2000-EXIT.
014500     EXIT.
014600*
014700 3000-APLICAR-REQUEST.
014800     PERFORM 3100-LOCALIZAR-PREFERENCIA THRU 3100-EXIT.
014900     PERFORM 4000-APLICAR-POPULARIDAD.
015000     PERFORM 5000-FUSIONAR-CORRELACIONES THRU 5000-EXIT.
015100     PERFORM 6000-GRABAR-PREFERENCIA.
015200     PERFORM 2000-LEER-REQUEST THRU 2000-EXIT.
015300 3000-EXIT.
015400     EXIT.
015500*
015600*    SI LA PREFERENCIA NO EXISTE SE ARMA UN REGISTRO NUEVO
015700*    CON POPULARIDAD CERO EN LA MISMA RANURA RELATIVA.
015800 3100-LOCALIZAR-PREFERENCIA.
015900     MOVE REQ-PREF-ID TO WS-NORM-ENTRADA.
016000     PERFORM 9800-NORMALIZAR-ID THRU 9800-EXIT.
016100     MOVE WS-NORM-SALIDA      TO REQ-PREF-ID.
016200*
016300     MOVE SPACES              TO WS-HASH-ENTRADA.
016400     MOVE REQ-PREF-CATEGORIA  TO WS-HASH-ENTRADA(1:11).
016500     MOVE REQ-PREF-ID         TO WS-HASH-ENTRADA(12:30).
016600     PERFORM 9700-CALCULAR-CLAVE-RELATIVA THRU 9700-EXIT.
016700     MOVE WS-HASH-RESTO       TO WS-PRF-CLAVE-REL.
016800*
016900     READ F-PREFERENCIA
017000         INVALID KEY
017100             MOVE "S"             TO SW-REGISTRO-NUEVO
017200             MOVE REQ-PREF-CATEGORIA TO PRF-CATEGORIA
017300             MOVE REQ-PREF-ID        TO PRF-ID
017400             MOVE ZERO               TO PRF-POPULARIDAD
017500             MOVE ZERO               TO PRF-CANT-CORRELAC
017600             MOVE SPACES             TO PRF-ENTIDAD-UMO
017700                                        PRF-CENTRO-UMO
017800                                        PRF-USERID-UMO
017900                                        PRF-NETNAME-UMO
018000                                        PRF-TIMEST-UMO
018100             ADD 1 TO WS-CONT-PREF-ALTA
018200         NOT INVALID KEY
018300             MOVE "N" TO SW-REGISTRO-NUEVO
018400             ADD 1 TO WS-CONT-PREF-ACTUALIZADA
018500     END-READ.
018600 3100-EXIT.
018700     EXIT.
018800*
018900*    EL DELTA DE POPULARIDAD SOLO SE APLICA CUANDO EL PEDIDO
019000*    LO LLEVA (INC/DEC); UN PEDIDO "NOP" SOLO TRAE ARISTAS.
019100 4000-APLICAR-POPULARIDAD.
019200     MOVE ZERO TO WS-DELTA-POPULARIDAD.
019300     IF REQ-88-INCREMENTAR
019400         MOVE 1  TO WS-DELTA-POPULARIDAD
019500     ELSE
019600         IF REQ-88-DECREMENTAR
019700             MOVE -1 TO WS-DELTA-POPULARIDAD
019800         END-IF
019900     END-IF.
020000     ADD WS-DELTA-POPULARIDAD TO PRF-POPULARIDAD.
020100*
020200*    CADA ENTRADA DE CORRELACION DEL PEDIDO SE FUSIONA POR
020300*    SUMA CONTRA LA ARISTA SALIENTE EXISTENTE AL MISMO DESTINO;
020400*    SI NO EXISTE SE AGREGA COMO ARISTA NUEVA (REGLA CR-8855).
020500 5000-FUSIONAR-CORRELACIONES.
020600     PERFORM 5100-FUSIONAR-UNA-ARISTA
020700         VARYING WS-IDX-REQ-CORR FROM 1 BY 1
020800         UNTIL WS-IDX-REQ-CORR > REQ-CANT-CORRELAC.
020900 5000-EXIT.
021000     EXIT.
021100*
021200 5100-FUSIONAR-UNA-ARISTA.
021300     SET REQ-IDX-CORR TO WS-IDX-REQ-CORR.
021400     MOVE REQ-CORR-DESTINO(REQ-IDX-CORR) TO WS-NORM-ENTRADA.
021500     PERFORM 9800-NORMALIZAR-ID THRU 9800-EXIT.
021600     MOVE WS-NORM-SALIDA TO WS-ID-NORM-DESTINO.
021700     MOVE WS-ID-NORM-DESTINO TO REQ-CORR-DESTINO(REQ-IDX-CORR).
021800     MOVE ZERO TO WS-DELTA-PESO.
021900     IF REQ-CORR-88-INCREMENTAR(REQ-IDX-CORR)
022000         MOVE 1  TO WS-DELTA-PESO
022100     ELSE
022200         IF REQ-CORR-88-DECREMENTAR(REQ-IDX-CORR)
022300             MOVE -1 TO WS-DELTA-PESO
022400         END-IF
022500     END-IF.
022600*
022700     MOVE "N" TO SW-ARISTA-HALLADA.
022800     PERFORM 5110-BUSCAR-ARISTA-EXISTENTE
022900         VARYING WS-IDX-PRF-CORR FROM 1 BY 1
023000         UNTIL WS-IDX-PRF-CORR > PRF-CANT-CORRELAC
023100            OR ARISTA-HALLADA.
023200*
023300     IF NOT ARISTA-HALLADA
023400         IF PRF-CANT-CORRELAC < 200
023500             ADD 1 TO PRF-CANT-CORRELAC
023600             SET PRF-IDX-CORR TO PRF-CANT-CORRELAC
023700             MOVE REQ-CORR-DESTINO(REQ-IDX-CORR)
023800                 TO PRF-CORR-DESTINO(PRF-IDX-CORR)
023900             MOVE WS-DELTA-PESO TO PRF-CORR-PESO(PRF-IDX-CORR)
024000             ADD 1 TO WS-CONT-ARISTAS-NUEVAS
024100         ELSE
024200             DISPLAY "PRFMRG0 - TOPE DE 200 ARISTAS EXCEDIDO "
024300                     PRF-ID
024400         END-IF
024500     END-IF.
024600*
024700 5110-BUSCAR-ARISTA-EXISTENTE.
024800     SET PRF-IDX-CORR TO WS-IDX-PRF-CORR.
024900     IF PRF-CORR-DESTINO(PRF-IDX-CORR)
025000             = REQ-CORR-DESTINO(REQ-IDX-CORR)
025100         ADD WS-DELTA-PESO TO PRF-CORR-PESO(PRF-IDX-CORR)
025200         MOVE "S" TO SW-ARISTA-HALLADA
025300         ADD 1 TO WS-CONT-ARISTAS-FUSIONADAS
025400     END-IF.
025500*
025600 6000-GRABAR-PREFERENCIA.
025700     IF PRF-ES-NUEVO
025800         WRITE PRF-REGISTRO
025900             INVALID KEY
026000                 DISPLAY "PRFMRG0 - ERROR AL DAR ALTA "
026100                         PRF-ID " " WS-PRF-STATUS
026200         END-WRITE
026300     ELSE
026400         REWRITE PRF-REGISTRO
026500             INVALID KEY
026600                 DISPLAY "PRFMRG0 - ERROR AL REGRABAR "
026700                         PRF-ID " " WS-PRF-STATUS
026800         END-REWRITE
026900     END-IF.
027000*
027100*    RUTINA COMUN: CALCULO DE CLAVE RELATIVA POR HASH
027200*    DE CATEGORIA + IDENTIFICADOR (41 BYTES, RELLENADOS A 42).
027300 9700-CALCULAR-CLAVE-RELATIVA.
027400     MOVE ZERO TO WS-HASH-ACUMULADOR.
027500     PERFORM 9710-SUMAR-FRAGMENTO
027600         VARYING WS-HASH-IDX FROM 1 BY 1
027700         UNTIL WS-HASH-IDX > 21.
027800     IF WS-HASH-ACUMULADOR < ZERO
027900         MULTIPLY WS-HASH-ACUMULADOR BY -1
028000             GIVING WS-HASH-ACUMULADOR
028100     END-IF.
028200     DIVIDE WS-HASH-ACUMULADOR BY 9973
028300         GIVING WS-HASH-RESTO
028400         REMAINDER WS-HASH-RESTO.
028500     ADD 1 TO WS-HASH-RESTO.
028600 9700-EXIT.
028700     EXIT.
028800*
028900 9710-SUMAR-FRAGMENTO.
029000     ADD WS-HASH-FRAGMENTO(WS-HASH-IDX) TO WS-HASH-ACUMULADOR.
029100*
029200*    RUTINA COMUN: QUITA BLANCOS INTERMEDIOS DE UN
029300*    IDENTIFICADOR DE 30 POSICIONES (REGLA DE NEGOCIO CR-9310).
029400 9800-NORMALIZAR-ID.
029500     MOVE SPACES TO WS-NORM-SALIDA.
029600     MOVE 1      TO WS-NORM-POS-SAL.
029700     PERFORM 9810-COPIAR-CARACTER
029800         VARYING WS-NORM-POS-ENT FROM 1 BY 1
029900         UNTIL WS-NORM-POS-ENT > 30.
030000 9800-EXIT.
030100     EXIT.
030200*
030300 9810-COPIAR-CARACTER.
030400     IF WS-NORM-ENTRADA(WS-NORM-POS-ENT:1) NOT = SPACE
030500         MOVE WS-NORM-ENTRADA(WS-NORM-POS-ENT:1)
030600             TO WS-NORM-SALIDA(WS-NORM-POS-SAL:1)
030700         ADD 1 TO WS-NORM-POS-SAL
030800     END-IF.
030900 9810-EXIT.
031000     EXIT.
031100*
031200 9900-FIN-PROCESO.
031300     CLOSE F-REQ-ENTRADA
031400           F-PREFERENCIA.
031500     DISPLAY "PRFMRG0 - PEDIDOS LEIDOS..........: "
031600             WS-CONT-REQ-LEIDOS.
031700     DISPLAY "PRFMRG0 - PREFERENCIAS DADAS DE ALTA: "
031800             WS-CONT-PREF-ALTA.
031900     DISPLAY "PRFMRG0 - PREFERENCIAS ACTUALIZADAS.: "
032000             WS-CONT-PREF-ACTUALIZADA.
032100     DISPLAY "PRFMRG0 - ARISTAS NUEVAS...........: "
032200             WS-CONT-ARISTAS-NUEVAS.
032300     DISPLAY "PRFMRG0 - ARISTAS FUSIONADAS POR SUMA: "
032400             WS-CONT-ARISTAS-FUSIONADAS.
