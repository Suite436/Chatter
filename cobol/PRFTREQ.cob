000100******************************************************************
000200* NOMBRE ARCHIVO.......: PRFREQST                               *
000300* DESCRIPCION..........: PEDIDO DE ACTUALIZACION DE PREFERENCIA *
000400*                        PENDIENTE DE FUSIONAR AL MAESTRO       *
000500* LONGITUD DE REGISTRO.: 3351 CARACTERES                        *
000600* ORGANIZACION.........: SECUENCIAL                             *
000700*                                                                *
000800* CLAVES                                                        *
000900* ------> PRINCIPAL....: REQ-PREF-CATEGORIA + REQ-PREF-ID       *
001000* ------> ALTERNATIVA 1:                                        *
001100******************************************************************
001200*
001300 01  REQ-REGISTRO.
001400     02  REQ-CLAVE.
001500         03  REQ-PREF-CATEGORIA     PIC X(11).
001600             88  REQ-CATEG-RESTAU      VALUE 'RESTAURANTS'.
001700             88  REQ-CATEG-LIBROS      VALUE 'BOOKS'.
001800             88  REQ-CATEG-TV          VALUE 'TELEVISION'.
001900             88  REQ-CATEG-PELIC       VALUE 'MOVIES'.
002000         03  REQ-PREF-ID            PIC X(30).
002100     02  REQ-DATOS.
002200         03  REQ-ACCION             PIC X(03).
002300             88  REQ-88-INCREMENTAR    VALUE 'INC'.
002400             88  REQ-88-DECREMENTAR    VALUE 'DEC'.
002500             88  REQ-88-SININCIDENCIA  VALUE 'NOP'.
002600         03  REQ-CANT-CORRELAC      PIC 9(4)     COMP-3.
002700         03  REQ-CORRELACIONES OCCURS 100 TIMES
002800                 INDEXED BY REQ-IDX-CORR.
002900             04  REQ-CORR-DESTINO   PIC X(30).
003000             04  REQ-CORR-ACCION    PIC X(03).
003100                 88  REQ-CORR-88-INCREMENTAR  VALUE 'INC'.
003200                 88  REQ-CORR-88-DECREMENTAR  VALUE 'DEC'.
003300     02  FILLER                     PIC X(04).
