000100******************************************************************
000200* DCLGEN TABLE(PRFTPRH)                                         *
000300*        LIBRARY(OPI.CPF.DCLGEN(PRFTPRH))                       *
000400*        ACTION(REPLACE)                                        *
000500*        APOST                                                  *
000600* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS  *
000700******************************************************************
000800*
000900******************************************************************
001000* COBOL DECLARATION FOR TABLE OPIGD1.PRFTPRF                    *
001100* SEGUNDA VISTA DEL MAESTRO DE PREFERENCIAS (PRFTPRF), POR       *
001200* CLAVE RELATIVA, PARA CONSULTAR LA CARTERA DEL USUARIO SIN      *
001300* PERDER EL PUNTERO DE LECTURA SECUENCIAL DEL BARRIDO POR LOTES.*
001400******************************************************************
001500* HISTORIA DE CAMBIOS                                           *
001600* 10/10/1990  LBAROLO   CR-9045  ALTA INICIAL, SEGUNDA VISTA DE  *
001700*                                PRFTPRF PARA USO DE PRFSCR0.   *
001800* 11/01/1999  MSOSA     CR-9902  REVISION FECHA 2000.           *
001900******************************************************************
002000 01  PRH-REGISTRO.
002100     05  PRH-CLAVE.
002200         10  PRH-CATEGORIA          PIC X(11).
002300             88  PRH-CATEG-RESTAU       VALUE 'RESTAURANTS'.
002400             88  PRH-CATEG-LIBROS       VALUE 'BOOKS'.
002500             88  PRH-CATEG-TV           VALUE 'TELEVISION'.
002600             88  PRH-CATEG-PELIC        VALUE 'MOVIES'.
002700         10  PRH-ID                 PIC X(30).
002800     05  PRH-DATOS.
002900         10  PRH-POPULARIDAD        PIC S9(9)       COMP-3.
003000         10  PRH-CANT-CORRELAC      PIC 9(4)        COMP-3.
003100         10  PRH-CORRELACIONES OCCURS 200 TIMES
003200                 INDEXED BY PRH-IDX-CORR.
003300             15  PRH-CORR-DESTINO   PIC X(30).
003400             15  PRH-CORR-PESO      PIC S9(9)       COMP-3.
003500     05  PRH-STAMP.
003600         10  PRH-ENTIDAD-UMO        PIC X(04).
003700         10  PRH-CENTRO-UMO         PIC X(04).
003800         10  PRH-USERID-UMO         PIC X(08).
003900         10  PRH-NETNAME-UMO        PIC X(08).
004000         10  PRH-TIMEST-UMO         PIC X(26).
004100     05  FILLER                     PIC X(09).
004200******************************************************************
004300* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 4       *
004400******************************************************************
