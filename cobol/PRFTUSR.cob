000100******************************************************************
000200* DCLGEN TABLE(PRFTUSR)                                         *
000300*        LIBRARY(OPI.CPF.DCLGEN(PRFTUSR))                       *
000400*        ACTION(REPLACE)                                        *
000500*        APOST                                                  *
000600* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS  *
000700******************************************************************
000800*
000900******************************************************************
001000* COBOL DECLARATION FOR TABLE OPIGD1.PRFTUSR                    *
001100* MAESTRO DE USUARIOS Y PREFERENCIAS EN CARTERA - CHATTER       *
001200******************************************************************
001300* HISTORIA DE CAMBIOS                                           *
001400* 08/04/1989  GFERRARI  CR-8801  ALTA INICIAL DEL MAESTRO.      *
001500* 03/07/1990  LBAROLO   CR-8870  AGREGADA USR-PREFERENCIAS.     *
001600* 19/09/1994  RPAEZ     CR-9310  USR-PREF-ID AMPLIADO A 30 POS. *
001700* 11/01/1999  MSOSA     CR-9902  REVISION FECHA 2000 DE USR-STAMP*
001800******************************************************************
001900 01  USR-REGISTRO.
002000     05  USR-CLAVE.
002100         10  USR-ID                 PIC X(20).
002200     05  USR-DATOS.
002300         10  USR-CANT-PREF          PIC 9(4)        COMP-3.
002400         10  USR-PREFERENCIAS OCCURS 100 TIMES
002500                 INDEXED BY USR-IDX-PREF.
002600             15  USR-PREF-CATEGORIA PIC X(11).
002700                 88  USR-PC-RESTAU      VALUE 'RESTAURANTS'.
002800                 88  USR-PC-LIBROS      VALUE 'BOOKS'.
002900                 88  USR-PC-TV          VALUE 'TELEVISION'.
003000                 88  USR-PC-PELIC       VALUE 'MOVIES'.
003100             15  USR-PREF-ID        PIC X(30).
003200     05  USR-STAMP.
003300         10  USR-ENTIDAD-UMO        PIC X(04).
003400         10  USR-CENTRO-UMO         PIC X(04).
003500         10  USR-USERID-UMO         PIC X(08).
003600         10  USR-NETNAME-UMO        PIC X(08).
003700         10  USR-TIMEST-UMO         PIC X(26).
003800     05  FILLER                     PIC X(11).
003900******************************************************************
004000* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 3       *
004100******************************************************************
