000100******************************************************************
000200* DCLGEN TABLE(PRFTPRF)                                         *
000300*        LIBRARY(OPI.CPF.DCLGEN(PRFTPRF))                       *
000400*        ACTION(REPLACE)                                        *
000500*        APOST                                                  *
000600* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS  *
000700******************************************************************
000800*
000900******************************************************************
001000* COBOL DECLARATION FOR TABLE OPIGD1.PRFTPRF                    *
001100* MAESTRO DE PREFERENCIAS Y GRAFO DE CORRELACIONES - CHATTER    *
001200******************************************************************
001300* HISTORIA DE CAMBIOS                                           *
001400* 08/04/1989  GFERRARI  CR-8801  ALTA INICIAL DEL MAESTRO.      *
001500* 14/06/1989  GFERRARI  CR-8855  AGREGADA PRF-CORRELACIONES.    *
001600* 02/02/1991  LBAROLO   CR-9012  AGREGADO PRF-STAMP DE AUDITORIA*
001700* 19/09/1994  RPAEZ     CR-9310  PRF-ID AMPLIADO A 30 POSICIONES*
001800* 11/01/1999  MSOSA     CR-9902  REVISION FECHA 2000 DE PRF-STAMP*
001900* 23/08/2002  RPAEZ     CR-9940  PRF-CANT-CORRELAC PASA A 9(4). *
002000******************************************************************
002100 01  PRF-REGISTRO.
002200     05  PRF-CLAVE.
002300         10  PRF-CATEGORIA          PIC X(11).
002400             88  PRF-CATEG-RESTAU       VALUE 'RESTAURANTS'.
002500             88  PRF-CATEG-LIBROS       VALUE 'BOOKS'.
002600             88  PRF-CATEG-TV           VALUE 'TELEVISION'.
002700             88  PRF-CATEG-PELIC        VALUE 'MOVIES'.
002800         10  PRF-ID                 PIC X(30).
002900     05  PRF-DATOS.
003000         10  PRF-POPULARIDAD        PIC S9(9)       COMP-3.
003100         10  PRF-CANT-CORRELAC      PIC 9(4)        COMP-3.
003200         10  PRF-CORRELACIONES OCCURS 200 TIMES
003300                 INDEXED BY PRF-IDX-CORR.
003400             15  PRF-CORR-DESTINO   PIC X(30).
003500             15  PRF-CORR-PESO      PIC S9(9)       COMP-3.
003600     05  PRF-STAMP.
003700         10  PRF-ENTIDAD-UMO        PIC X(04).
003800         10  PRF-CENTRO-UMO         PIC X(04).
003900         10  PRF-USERID-UMO         PIC X(08).
004000         10  PRF-NETNAME-UMO        PIC X(08).
004100         10  PRF-TIMEST-UMO         PIC X(26).
004200     05  FILLER                     PIC X(09).
004300******************************************************************
004400* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 4       *
004500******************************************************************
