000100******************************************************************
000200* IDENTIFICATION DIVISION.                                      *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PRFUPD0.
000600 AUTHOR.        G. FERRARI.
000700 INSTALLATION.  GERENCIA DE SISTEMAS - MEDIOS DE PAGO.
000800 DATE-WRITTEN.  04/08/1989.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENCIAL. USO INTERNO EXCLUSIVO DEL BANCO.
001100******************************************************************
001200* NOMBRE PROGRAMA.....: PRFUPD0                                 *
001300* DESCRIPCION.........: PROPAGA UN ALTA O BAJA DE PREFERENCIA   *
001400*                        DE UN USUARIO AL GRAFO DE CORRELA-     *
001500*                        CIONES DEL MOTOR DE RECOMENDACIONES    *
001600*                        CHATTER. POR CADA EVENTO GENERA EL     *
001700*                        PEDIDO DIRECTO SOBRE LA PREFERENCIA    *
001800*                        MODIFICADA Y UN PEDIDO INVERSO POR     *
001900*                        CADA OTRA PREFERENCIA QUE EL USUARIO   *
002000*                        YA POSEE EN LA MISMA CATEGORIA.        *
002100* ENTRADA..............: PREF-EVENT-IN   (COPY PRFTEVT)         *
002200*                        USER-PROFILE-MASTER (COPY PRFTUSR)     *
002300* SALIDA...............: UPDATE-REQUEST-OUT  (COPY PRFTREQ)     *
002400* PROGRAMA SIGUIENTE...: PRFMRG0 (FUSIONA LOS PEDIDOS AL         *
002500*                        MAESTRO DE PREFERENCIAS)               *
002600******************************************************************
002700* HISTORIA DE CAMBIOS                                           *
002800*----------------------------------------------------------------*
002900* 04/08/1989  GFERRARI   CR-8801  ALTA INICIAL DEL PROGRAMA.     *
003000* 14/06/1990  GFERRARI   CR-8855  PEDIDO INVERSO POR PREFERENCIA.*
003100* 02/02/1991  LBAROLO    CR-9012  CLAVE RELATIVA POR HASH EN VEZ *
003200*                                 DE NUMERO DE ABONADO.          *
003300* 19/09/1994  RPAEZ      CR-9310  NORMALIZACION DE PRF-ID (TRIM  *
003400*                                 Y BLANCOS INTERMEDIOS).        *
003500* 03/03/1997  LBAROLO    CR-9601  TOPE DE CORRELACIONES A 100.   *
003600* 11/01/1999  MSOSA      CR-9902  REVISION FECHA 2000 - CAMPOS   *
003700*                                 DE FECHA AAAAMMDD EN WORKING.  *
003800* 23/08/2002  RPAEZ      CR-9940  CONTADOR DE PEDIDOS GRABADOS   *
003900*                                 PARA EL LOG DE FIN DE PROCESO. *
004000* 17/05/2005  MSOSA      CR-9985  MENSAJE DE USUARIO NO HALLADO. *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS CLASE-ALFABETICA IS "A" THRU "Z"
004700     UPSI-0 IS SW-REPROCESO.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT  F-EVENTO   ASSIGN TO "PREVTIN"
005200             ORGANIZATION IS SEQUENTIAL
005300             FILE STATUS IS WS-EVT-STATUS.
005400*
005500     SELECT  F-USUARIO  ASSIGN TO "USRMREL"
005600             ORGANIZATION IS RELATIVE
005700             ACCESS MODE IS RANDOM
005800             RELATIVE KEY IS WS-USR-CLAVE-REL
005900             FILE STATUS IS WS-USR-STATUS.
006000*
006100     SELECT  F-REQ-SALIDA ASSIGN TO "REQSOUT"
006200             ORGANIZATION IS SEQUENTIAL
006300             FILE STATUS IS WS-REQ-STATUS.
006400******************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  F-EVENTO
006900     LABEL RECORDS ARE STANDARD.
007000     COPY PRFTEVT.
007100*
007200 FD  F-USUARIO
007300     LABEL RECORDS ARE STANDARD.
007400     COPY PRFTUSR.
007500*
007600 FD  F-REQ-SALIDA
007700     LABEL RECORDS ARE STANDARD.
007800     COPY PRFTREQ.
007900******************************************************************
008000 WORKING-STORAGE SECTION.
008100*
008200 77  WS-EVT-STATUS              PIC X(02)  VALUE "00".
008300 77  WS-USR-STATUS              PIC X(02)  VALUE "00".
008400 77  WS-REQ-STATUS              PIC X(02)  VALUE "00".
008500 77  SW-FIN-EVENTOS             PIC X(01)  VALUE "N".
008600     88  EVT-EOF                           VALUE "S".
008700 77  WS-USR-CLAVE-REL           PIC 9(08)  COMP.
008800 77  WS-IDX-USR                 PIC 9(04)  COMP.
008900 77  WS-CONT-REQ-GRABADOS       PIC S9(09) COMP VALUE ZERO.
009000 77  WS-CONT-EVENTOS-LEIDOS     PIC S9(09) COMP VALUE ZERO.
009100 77  WS-CONT-USUARIO-NO-HALLADO PIC S9(09) COMP VALUE ZERO.
009200*
009300*    AREA DE TRABAJO PARA EL HASH DE LA CLAVE RELATIVA
009400*    (NO SE DISPONE DE ISAM/KSDS EN ESTE ARMADO, SE RESUELVE
009500*    LA CLAVE RELATIVA EN FORMA DETERMINISTICA A PARTIR DE LOS
009600*    BYTES DE LA CLAVE LOGICA)
009700 01  WS-AREA-HASH.
009800     05  WS-HASH-ENTRADA        PIC X(20)  VALUE SPACES.
009900     05  WS-HASH-ENTRADA-R REDEFINES WS-HASH-ENTRADA.
010000         10  WS-HASH-FRAGMENTO  PIC S9(04) COMP
010100                                 OCCURS 10 TIMES.
010200     05  WS-HASH-ACUMULADOR     PIC S9(09) COMP.
010300     05  WS-HASH-IDX            PIC 9(02)  COMP.
010400     05  WS-HASH-RESTO          PIC S9(09) COMP.
010500     05  FILLER                 PIC X(04).
010600*
010700*    AREA DE TRABAJO PARA NORMALIZACION DE IDENTIFICADORES
010800 01  WS-AREA-NORMALIZACION.
010900     05  WS-NORM-ENTRADA        PIC X(30).
011000     05  WS-NORM-SALIDA         PIC X(30).
011100     05  WS-NORM-POS-ENT        PIC 9(02)  COMP.
011200     05  WS-NORM-POS-SAL        PIC 9(02)  COMP.
011300     05  FILLER                 PIC X(04).
011400*
011500*    IDENTIFICADORES YA NORMALIZADOS DEL EVENTO EN CURSO
011600 01  WS-AREA-EVENTO.
011700     05  WS-ID-NORM             PIC X(30).
011800     05  WS-ID-NORM-OTRO        PIC X(30).
011900     05  WS-ID-NORM-R REDEFINES WS-ID-NORM PIC 9(30).
012000     05  WS-FECHA-PROCESO       PIC 9(08).
012100     05  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
012200         10  WS-FECHA-AAAA      PIC 9(04).
012300         10  WS-FECHA-MM        PIC 9(02).
012400         10  WS-FECHA-DD        PIC 9(02).
012500     05  FILLER                 PIC X(04).
012600*
012700*    PEDIDO DIRECTO EN CONSTRUCCION - SE ACUMULAN AQUI LAS
012800*    CORRELACIONES CAMBIADA -> OTRA MIENTRAS SE RECORRE LA
012900*    CARTERA DE PREFERENCIAS DEL USUARIO.
013000 01  WS-REQUEST-DIRECTA.
013100     05  RQD-PREF-CATEGORIA     PIC X(11).
013200     05  RQD-PREF-ID            PIC X(30).
013300     05  RQD-ACCION             PIC X(03).
013400     05  RQD-CANT-CORRELAC      PIC 9(04)  COMP-3.
013500     05  RQD-CORRELACIONES OCCURS 100 TIMES
013600             INDEXED BY RQD-IDX-CORR.
013700         10  RQD-CORR-DESTINO   PIC X(30).
013800         10  RQD-CORR-ACCION    PIC X(03).
013900     05  FILLER                 PIC X(04).
014000******************************************************************
014100 PROCEDURE DIVISION.
014200*
014300 0000-PROCESO-PRINCIPAL.
014400     PERFORM 1000-INICIO-PROCESO.
014500     PERFORM 2000-LEER-EVENTO THRU 2000-EXIT.
014600     PERFORM 3000-PROCESAR-EVENTO THRU 3000-EXIT
014700         UNTIL EVT-EOF.
014800     PERFORM 9900-FIN-PROCESO.
014900     STOP RUN.
015000*
015100 1000-INICIO-PROCESO.
015200     OPEN INPUT  F-EVENTO
015300                 F-USUARIO.
015400     OPEN OUTPUT F-REQ-SALIDA.
015500     IF WS-EVT-STATUS NOT = "00"
015600         DISPLAY "PRFUPD0 - ERROR AL ABRIR PREVTIN "
015700                 WS-EVT-STATUS
015800         MOVE "S" TO SW-FIN-EVENTOS
015900     END-IF.
016000 1000-EXIT.
016100     EXIT.
016200*
016300 2000-LEER-EVENTO.
016400     READ F-EVENTO
016500         AT END
016600             MOVE "S" TO SW-FIN-EVENTOS
016700         NOT AT END
016800             ADD 1 TO WS-CONT-EVENTOS-LEIDOS
016900     END-READ.
017000 2000-EXIT.
017100     EXIT.
017200*
017300 3000-PROCESAR-EVENTO.
017400     MOVE EVT-PREF-ID   TO WS-NORM-ENTRADA.
017500     PERFORM 9800-NORMALIZAR-ID THRU 9800-EXIT.
017600     MOVE WS-NORM-SALIDA TO WS-ID-NORM.
017700*
017800     PERFORM 3100-LOCALIZAR-USUARIO THRU 3100-EXIT.
017900     IF WS-USR-STATUS = "00"
018000         PERFORM 3200-CONSTRUIR-REQUEST-DIRECTA
018100         PERFORM 3300-RECORRER-PREFERENCIAS-USUARIO
018200             THRU 3300-EXIT
018300         PERFORM 3500-GRABAR-REQUEST-DIRECTA
018400     ELSE
018500         ADD 1 TO WS-CONT-USUARIO-NO-HALLADO
018600         DISPLAY "PRFUPD0 - USUARIO NO HALLADO "
018700                 EVT-USER-ID
018800     END-IF.
018900*
019000     PERFORM 2000-LEER-EVENTO THRU 2000-EXIT.
019100 3000-EXIT.
019200     EXIT.
019300*
019400 3100-LOCALIZAR-USUARIO.
019500     MOVE SPACES         TO WS-HASH-ENTRADA.
019600     MOVE EVT-USER-ID    TO WS-HASH-ENTRADA(1:20).
019700     PERFORM 9700-CALCULAR-CLAVE-RELATIVA THRU 9700-EXIT.
019800     MOVE WS-HASH-RESTO  TO WS-USR-CLAVE-REL.
019900*
020000     READ F-USUARIO
020100         INVALID KEY
020200             MOVE "23" TO WS-USR-STATUS
020300         NOT INVALID KEY
020400             MOVE "00" TO WS-USR-STATUS
020500     END-READ.
020600 3100-EXIT.
020700     EXIT.
020800*
020900 3200-CONSTRUIR-REQUEST-DIRECTA.
021000     MOVE EVT-PREF-CATEGORIA TO RQD-PREF-CATEGORIA.
021100     MOVE WS-ID-NORM          TO RQD-PREF-ID.
021200     MOVE EVT-ACCION          TO RQD-ACCION.
021300     MOVE ZERO                TO RQD-CANT-CORRELAC.
021400*
021500 3300-RECORRER-PREFERENCIAS-USUARIO.
021600     PERFORM 3310-EVALUAR-PREFERENCIA
021700         VARYING WS-IDX-USR FROM 1 BY 1
021800         UNTIL WS-IDX-USR > USR-CANT-PREF.
021900 3300-EXIT.
022000     EXIT.
022100*
022200 3310-EVALUAR-PREFERENCIA.
022300     IF USR-PREF-CATEGORIA(WS-IDX-USR) = EVT-PREF-CATEGORIA
022400         MOVE USR-PREF-ID(WS-IDX-USR) TO WS-NORM-ENTRADA
022500         PERFORM 9800-NORMALIZAR-ID THRU 9800-EXIT
022600         MOVE WS-NORM-SALIDA TO WS-ID-NORM-OTRO
022700         IF WS-ID-NORM-OTRO NOT = WS-ID-NORM
022800             PERFORM 3320-AGREGAR-EDGE-DIRECTA
022900             PERFORM 3400-GRABAR-REQUEST-INVERSA
023000         END-IF
023100     END-IF.
023200*
023300 3320-AGREGAR-EDGE-DIRECTA.
023400     IF RQD-CANT-CORRELAC < 100
023500         ADD 1 TO RQD-CANT-CORRELAC
023600         SET RQD-IDX-CORR TO RQD-CANT-CORRELAC
023700         MOVE WS-ID-NORM-OTRO TO RQD-CORR-DESTINO(RQD-IDX-CORR)
023800         MOVE EVT-ACCION      TO RQD-CORR-ACCION(RQD-IDX-CORR)
023900     ELSE
024000         DISPLAY "PRFUPD0 - TOPE DE CORRELACIONES EXCEDIDO "
024100                 WS-ID-NORM
024200     END-IF.
024300*
024400 3400-GRABAR-REQUEST-INVERSA.
024500     MOVE EVT-PREF-CATEGORIA TO REQ-PREF-CATEGORIA.
024600     MOVE WS-ID-NORM-OTRO     TO REQ-PREF-ID.
024700     MOVE "NOP"               TO REQ-ACCION.
024800     MOVE 1                   TO REQ-CANT-CORRELAC.
024900     SET REQ-IDX-CORR TO 1.
025000     MOVE WS-ID-NORM          TO REQ-CORR-DESTINO(REQ-IDX-CORR).
025100     MOVE EVT-ACCION          TO REQ-CORR-ACCION(REQ-IDX-CORR).
025200*
025300     WRITE REQ-REGISTRO.
025400     IF WS-REQ-STATUS NOT = "00"
025500         DISPLAY "PRFUPD0 - ERROR AL GRABAR REQSOUT "
025600                 WS-REQ-STATUS
025700     ELSE
025800         ADD 1 TO WS-CONT-REQ-GRABADOS
025900     END-IF.
026000*
026100 3500-GRABAR-REQUEST-DIRECTA.
026200     MOVE RQD-PREF-CATEGORIA  TO REQ-PREF-CATEGORIA.
026300     MOVE RQD-PREF-ID         TO REQ-PREF-ID.
026400     MOVE RQD-ACCION          TO REQ-ACCION.
026500     MOVE RQD-CANT-CORRELAC   TO REQ-CANT-CORRELAC.
026600     PERFORM 3510-COPIAR-EDGE-DIRECTA
026700         VARYING WS-IDX-USR FROM 1 BY 1
026800         UNTIL WS-IDX-USR > RQD-CANT-CORRELAC.
026900*
027000     WRITE REQ-REGISTRO.
027100     IF WS-REQ-STATUS NOT = "00"
027200         DISPLAY "PRFUPD0 - ERROR AL GRABAR REQSOUT "
027300                 WS-REQ-STATUS
027400     ELSE
027500         ADD 1 TO WS-CONT-REQ-GRABADOS
027600     END-IF.
027700*
027800 3510-COPIAR-EDGE-DIRECTA.
027900     SET REQ-IDX-CORR TO WS-IDX-USR.
028000     SET RQD-IDX-CORR TO WS-IDX-USR.
028100     MOVE RQD-CORR-DESTINO(RQD-IDX-CORR)
028200         TO REQ-CORR-DESTINO(REQ-IDX-CORR).
028300     MOVE RQD-CORR-ACCION(RQD-IDX-CORR)
028400         TO REQ-CORR-ACCION(REQ-IDX-CORR).
028500*
028600*    RUTINA COMUN: CALCULO DE CLAVE RELATIVA POR HASH
028700*    DE LOS PRIMEROS 20 BYTES DE LA CLAVE LOGICA.
028800 9700-CALCULAR-CLAVE-RELATIVA.
028900     MOVE ZERO TO WS-HASH-ACUMULADOR.
029000     PERFORM 9710-SUMAR-FRAGMENTO
029100         VARYING WS-HASH-IDX FROM 1 BY 1
029200         UNTIL WS-HASH-IDX > 10.
029300     IF WS-HASH-ACUMULADOR < ZERO
029400         MULTIPLY WS-HASH-ACUMULADOR BY -1
029500             GIVING WS-HASH-ACUMULADOR
029600     END-IF.
029700     DIVIDE WS-HASH-ACUMULADOR BY 9973
029800         GIVING WS-HASH-RESTO
029900         REMAINDER WS-HASH-RESTO.
030000     ADD 1 TO WS-HASH-RESTO.
030100 9700-EXIT.
030200     EXIT.
030300*
030400 9710-SUMAR-FRAGMENTO.
030500     ADD WS-HASH-FRAGMENTO(WS-HASH-IDX) TO WS-HASH-ACUMULADOR.
030600*
030700*    RUTINA COMUN: QUITA BLANCOS INTERMEDIOS DE UN
030800*    IDENTIFICADOR DE 30 POSICIONES (REGLA DE NEGOCIO CR-9310).
030900 9800-NORMALIZAR-ID.
031000     MOVE SPACES TO WS-NORM-SALIDA.
031100     MOVE 1      TO WS-NORM-POS-SAL.
031200     PERFORM 9810-COPIAR-CARACTER
031300         VARYING WS-NORM-POS-ENT FROM 1 BY 1
031400         UNTIL WS-NORM-POS-ENT > 30.
031500 9800-EXIT.
031600     EXIT.
031700*
031800 9810-COPIAR-CARACTER.
031900     IF WS-NORM-ENTRADA(WS-NORM-POS-ENT:1) NOT = SPACE
032000         MOVE WS-NORM-ENTRADA(WS-NORM-POS-ENT:1)
032100             TO WS-NORM-SALIDA(WS-NORM-POS-SAL:1)
032200         ADD 1 TO WS-NORM-POS-SAL
032300     END-IF.
032400 9810-EXIT.
032500     EXIT.
032600*
032700 9900-FIN-PROCESO.
032800     CLOSE F-EVENTO
032900           F-USUARIO
033000           F-REQ-SALIDA.
033100     DISPLAY "PRFUPD0 - EVENTOS LEIDOS......: "
033200             WS-CONT-EVENTOS-LEIDOS.
033300     DISPLAY "PRFUPD0 - PEDIDOS GRABADOS.....: "
033400             WS-CONT-REQ-GRABADOS.
033500     DISPLAY "PRFUPD0 - USUARIOS NO HALLADOS.: "
033600             WS-CONT-USUARIO-NO-HALLADO.
